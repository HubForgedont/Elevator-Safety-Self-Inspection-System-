000100*
000110******************************************************************
000120*
000130* ABNDMSG  -  BATCH ABEND / FILE-STATUS MESSAGE WORK AREAS
000140*
000150* CARRIED OVER FROM THE OLD CICS ERRPARMS COPYBOOK, RESTATED FOR
000160* PLAIN BATCH JOBS - EIBRESP/EIBRESP2/EIBTRNID ARE GONE, THE
000170* SAME "GENERAL ONE-LINE MESSAGE" AND "EIGHT-LINE DETAIL MESSAGE"
000180* SHAPES ARE KEPT SO THE SYSOUT LISTINGS LOOK LIKE EVERY OTHER
000190* JOB IN THIS SHOP.
000200*
000210*   HISTORY OF CHANGES
000220*   ------------------
000230*   1985-04-05  RAK  ELS-0003  REBUILT FROM ERRPARMS FOR BATCH
000240*                              FILE-STATUS REPORTING - NO CICS.
000250*   1991-06-02  RAK  ELS-0011  ADDED FILE STATUS LOOKUP TABLE,
000260*                              SAME SHAPE AS THE OLD RESP TABLE.
000270*   2014-11-04  RAK  ELS-0044  TABLE ENTRIES NOW CARRY THE STATUS
000280*                              CODE ITSELF (WS-FS-CODE) SO 9900-
000290*                              ABEND-JOB CAN SEARCH ALL AGAINST IT -
000300*                              PREVIOUSLY TEXT-ONLY AND NEVER WIRED
000310*                              IN, MESSAGE LINE 7 JUST SAID "FILE
000320*                              ERROR" REGARDLESS OF THE STATUS CODE.
000330*
000340******************************************************************
000350*
000360 01  WS-GM-GENERAL-ERROR-MSG.
000370     05  WS-GM-PGM-ID                    PIC X(08).
000380     05  WS-GM-PARAGRAPH                 PIC X(20).
000390     05  WS-GM-FILE-STATUS               PIC X(02).
000400     05  WS-GM-MSG                       PIC X(48).
000410*
000420******************************************************************
000430*
000440* EIGHT-LINE ABEND MESSAGE - WRITTEN TO SYSOUT BEFORE THE JOB
000450* FORCES A DIVIDE-BY-ZERO ABEND, SAME AS CTLLOFEC/CMFLOFEC DID.
000460*
000470******************************************************************
000480*
000490 01  WS-EM-ERROR-MESSAGE.
000500     05  WS-EM-ERROR-LINE-1.
000510         10  FILLER                      PIC X(40)
000520             VALUE 'ERROR:REVIEW DETAILS AND CORRECT PROBLEM'.
000530         10  FILLER                      PIC X(39)
000540             VALUE ' IN PROGRAM OR IN THE FILE USED.       '.
000550     05  WS-EM-ERROR-LINE-2              PIC X(79) VALUE SPACE.
000560     05  WS-EM-ERROR-LINE-3.
000570         10  FILLER                      PIC X(14)
000580             VALUE 'PROGRAM-ID  = '.
000590         10  WS-EM-PGM-ID                PIC X(08).
000600         10  FILLER                      PIC X(57) VALUE SPACE.
000610     05  WS-EM-ERROR-LINE-4.
000620         10  FILLER                      PIC X(14)
000630             VALUE 'PARAGRAPH   = '.
000640         10  WS-EM-PARAGRAPH              PIC X(20).
000650         10  FILLER                      PIC X(45) VALUE SPACE.
000660     05  WS-EM-ERROR-LINE-5.
000670         10  FILLER                      PIC X(14)
000680             VALUE 'FILE-STATUS = '.
000690         10  WS-EM-FILE-STATUS           PIC X(02).
000700         10  FILLER                      PIC X(63) VALUE SPACE.
000710     05  WS-EM-ERROR-LINE-6              PIC X(79) VALUE SPACE.
000720     05  WS-EM-ERROR-LINE-7.
000730         10  FILLER                      PIC X(14)
000740             VALUE 'MESSAGE     = '.
000750         10  WS-EM-MSG                   PIC X(48).
000760         10  FILLER                      PIC X(17) VALUE SPACE.
000770     05  WS-EM-ERROR-LINE-8              PIC X(79) VALUE SPACE.
000780*
000790******************************************************************
000800*
000810* FILE STATUS LOOKUP TABLE - TRANSLATES THE TWO-DIGIT FILE
000820* STATUS INTO A SHORT DIAGNOSTIC PHRASE FOR THE SYSOUT LISTING.
000830* 9900-ABEND-JOB IN EACH CALLING PROGRAM DOES A SEARCH ALL AGAINST
000840* WS-FS-CODE - KEEP THE ENTRIES IN ASCENDING CODE ORDER BELOW.
000850* WRITTEN BY - R. KOVAC - 2023-JUN-02
000860*
000870******************************************************************
000880*                                        12 123456789012345
000890 01  WS-FS-MSG-TABLE-DATA.
000900     05  FILLER      PIC X(17) VALUE '00SUCCESS        '.
000910     05  FILLER      PIC X(17) VALUE '10END OF FILE    '.
000920     05  FILLER      PIC X(17) VALUE '22DUPLICATE KEY  '.
000930     05  FILLER      PIC X(17) VALUE '23RECORD NOTFOUND'.
000940     05  FILLER      PIC X(17) VALUE '24BOUNDARY VIOL. '.
000950     05  FILLER      PIC X(17) VALUE '30PERMANENT ERROR'.
000960     05  FILLER      PIC X(17) VALUE '34NO SPACE LEFT  '.
000970     05  FILLER      PIC X(17) VALUE '35FILE NOTFOUND  '.
000980     05  FILLER      PIC X(17) VALUE '37OPEN MODE ERROR'.
000990     05  FILLER      PIC X(17) VALUE '39ATTRIBUTE CONFL'.
001000     05  FILLER      PIC X(17) VALUE '41ALREADY OPEN   '.
001010     05  FILLER      PIC X(17) VALUE '42NOT OPEN       '.
001020     05  FILLER      PIC X(17) VALUE '44RECORD LEN ERR '.
001030     05  FILLER      PIC X(17) VALUE '46NO CURRENT REC.'.
001040     05  FILLER      PIC X(17) VALUE '47NOT OPEN INPUT '.
001050     05  FILLER      PIC X(17) VALUE '48NOT OPEN OUTPUT'.
001060     05  FILLER      PIC X(17) VALUE '49NOT OPEN I-O   '.
001070*                                        12 123456789012345
001080*
001090 01  WS-FS-MSG-TABLE-DATA-R REDEFINES WS-FS-MSG-TABLE-DATA.
001100     05  WS-FS-MSG-ENTRY       OCCURS 17 TIMES
001110             ASCENDING KEY IS WS-FS-CODE
001120             INDEXED BY WS-FS-IDX.
001130         10  WS-FS-CODE        PIC X(02).
001140         10  WS-FS-TEXT        PIC X(15).
001150*
001160 01  WS-FS-UNKNOWN-TEXT        PIC X(15) VALUE 'UNKNOWN STATUS '.
001170*
