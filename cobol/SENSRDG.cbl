000100*
000110******************************************************************
000120*
000130* SENSRDG  -  ELEVATOR SENSOR READING TRANSACTION RECORD
000140*
000150* ONE RECORD PER ELEVATOR PER CHECKLIST ITEM READ DURING A
000160* SELF-INSPECTION RUN.  RECORDS ARRIVE PRE-SEQUENCED BY THE
000170* FIELD SHOP'S DATA COLLECTORS - ASCENDING SR-ELEVATOR-ID THEN
000180* ASCENDING SR-ITEM-ID - INSPCELS DOES NOT RE-SORT THEM.
000190*
000200* FIXED LENGTH 34 BYTES.  NO FILLER - THIS RECORD IS PACKED THE
000210* SAME WAY THE SHOP PACKS ITS OTHER FIXED-WIDTH FIELD-COLLECTED
000220* TRANSACTIONS (SEE INVCTL) - EVERY BYTE IS A LIVE FIELD.
000230*
000240*   HISTORY OF CHANGES
000250*   ------------------
000260*   2023-04-03  RAK  ELS-0001  INITIAL LAYOUT FOR INSPECTION
000270*                              REBUILD OF THE CAF LOAD UTILITIES.
000280*   2023-06-19  RAK  ELS-0014  CONFIRMED 9(07)V99 ZONED WIDTH
000290*                              MATCHES FIELD COLLECTOR TAPE SPEC.
000300*
000310******************************************************************
000320*
000330 01  SENSOR-READING-RECORD.
000340     05  SR-ELEVATOR-ID                  PIC X(08).
000350     05  SR-ITEM-ID                      PIC X(16).
000360     05  SR-READING-VALUE                PIC S9(07)V99.
000370     05  SR-READING-FLAG                 PIC X(01).
000380         88  SR-READ-ERROR                     VALUE 'E'.
000390         88  SR-READ-GOOD                      VALUE ' '.
000400*
