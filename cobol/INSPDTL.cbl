000100*
000110******************************************************************
000120*
000130* INSPDTL  -  INSPECTION ITEM RESULT RECORD (DETAIL OUTPUT)
000140*
000150* ONE RECORD PER CHECKLIST ITEM EVALUATED FOR ONE ELEVATOR.
000160* WRITTEN BY INSPCELS IN THE ORDER THE READINGS ARE PROCESSED -
000170* THE FILE IS NOT KEYED, IT IS A PLAIN APPEND LOG OF EVERY CHECK
000180* RESULT FOR THE RUN.
000190*
000200*   HISTORY OF CHANGES
000210*   ------------------
000220*   2023-04-04  RAK  ELS-0002  INITIAL LAYOUT.
000230*   2023-05-18  RAK  ELS-0009  ADDED ID-KEY-VIEW-R SO A FOLLOW-ON
000240*                              EXTRACT JOB CAN MATCH DETAIL LINES
000250*                              BACK TO THEIR SUMMARY WITHOUT
000260*                              RESCANNING ALL 96 BYTES.
000270*
000280******************************************************************
000290*
000300 01  INSPECTION-ITEM-RECORD.
000310     05  ID-INSPECTION-ID                PIC 9(06).
000320     05  ID-DETAIL-KEY.
000330         10  ID-ELEVATOR-ID              PIC X(08).
000340         10  ID-ITEM-ID                  PIC X(16).
000350     05  ID-KEY-VIEW-R REDEFINES ID-DETAIL-KEY
000360                                          PIC X(24).
000370     05  ID-ITEM-NAME                    PIC X(30).
000380     05  ID-CATEGORY                     PIC X(12).
000390     05  ID-CRITICALITY                  PIC X(08).
000400     05  ID-STATUS                       PIC X(08).
000410         88  ID-STATUS-PASS                    VALUE 'PASS    '.
000420         88  ID-STATUS-WARNING                 VALUE 'WARNING '.
000430         88  ID-STATUS-FAIL                     VALUE 'FAIL    '.
000440         88  ID-STATUS-ERROR                    VALUE 'ERROR   '.
000450         88  ID-STATUS-SKIPPED                  VALUE 'SKIPPED '.
000460     05  ID-VALUE                        PIC S9(07)V99.
000470*
