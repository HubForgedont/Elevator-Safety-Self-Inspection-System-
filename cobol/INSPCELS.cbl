000100 IDENTIFICATION DIVISION.
000110*
000120 PROGRAM-ID.    INSPCELS.
000130 AUTHOR.        R. KOVAC.
000140 INSTALLATION.  ELEVATOR SAFETY DIVISION - FIELD SYSTEMS.
000150 DATE-WRITTEN.  04/03/1987.
000160 DATE-COMPILED.
000170 SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED DISTRIBUTION.
000180*
000190******************************************************************
000200*                                                                *
000210*    PROGRAM  - INSPCELS                                        *
000220*    PURPOSE  - RUNS THE PERIODIC ELEVATOR SAFETY SELF-         *
000230*               INSPECTION BATCH.  READS THE SORTED SENSOR      *
000240*               READINGS FILE, EVALUATES EACH CHECKLIST ITEM    *
000250*               AGAINST ITS CONFIGURED THRESHOLDS, WRITES ONE   *
000260*               DETAIL RECORD PER CHECK, ROLLS THE RESULTS UP   *
000270*               INTO A SAFETY ANALYSIS AT EACH ELEVATOR-ID      *
000280*               BREAK, WRITES A HISTORY SUMMARY RECORD, AND     *
000290*               PRINTS THE COLUMNAR INSPECTION REPORT.          *
000300*                                                                *
000310******************************************************************
000320*
000330*   HISTORY OF CHANGES
000340*   ------------------
000350*   1987-04-03  RAK  ELS-0001  INITIAL VERSION - REBUILT OFF THE
000360*                              OLD INSUMFEC CICS SUMMARY PROGRAM
000370*                              AS A PLAIN BATCH JOB, NO CICS.
000380*   1987-04-11  RAK  ELS-0004  ADDED THRESHOLD EVALUATOR PER THE
000390*                              SAFETY DIVISION SPEC SHEET DTD
000400*                              1987-03-28 (MIN/MAX WARN AND CRIT,
000410*                              STRICT COMPARISONS).
000420*   1987-04-19  RAK  ELS-0005  ADDED MECHANICAL AND VISUAL CHECK
000430*                              DISPATCH - SEE CHECKLIST-ITEM
000440*                              CI-CHECK-TYPE.
000450*   1989-05-02  RAK  ELS-0006  ADDED CONTROL BREAK ON ELEVATOR-ID
000460*                              AND THE FOUR-WAY SAFETY LEVEL
000470*                              DECISION (CRITICAL/WARNING/
000480*                              INCOMPLETE/SAFE). MODELLED THE
000490*                              BREAK STRUCTURE ON THE OLD SLSRPT
000500*                              SALES REPORT PROGRAM.
000510*   1989-05-18  RAK  ELS-0009  ADDED COMPLIANCE PERCENTAGE CALC,
000520*                              ROUNDED, ZERO WHEN NO CHECKS
000530*                              COUNT TOWARD THE DENOMINATOR.
000540*   1991-06-02  RAK  ELS-0011  REPLACED HOME-GROWN FILE STATUS
000550*                              MESSAGES WITH THE NEW ABNDMSG
000560*                              COPYBOOK.
000570*   1993-06-19  RAK  ELS-0014  CONFIRMED READING-FLAG 'E' EXCLUDES
000580*                              THE CHECK FROM THE COMPLIANCE
000590*                              DENOMINATOR - WAS COUNTING ERRORS
000600*                              AS FAILURES BY MISTAKE.
000610*   1995-07-02  RAK  ELS-0021  ADDED GRAND TOTAL FOOTER AND FLEET
000620*                              COMPLIANCE PERCENTAGE AT END OF JOB.
000630*   1998-11-09  GLT  Y2K-0002  INSPECTION-DATE CARRIED AS CCYY-MM-DD
000640*                              THROUGHOUT - NO 2-DIGIT YEAR FIELDS
000650*                              ANYWHERE IN THIS PROGRAM.
000660*   2001-02-14  DPM  ELS-0033  SKIPPED ITEMS NOW COUNTED IN TOTAL
000670*                              CHECKS BUT EXCLUDED FROM ALL FOUR
000680*                              STATUS BUCKETS AND FROM COMPLIANCE -
000690*                              MATCHES REVISED SPEC SHEET.
000700*   2008-09-30  DPM  ELS-0041  ADDED PAGE OVERFLOW HANDLING TO THE
000710*                              REPORT WRITER - SOME FLEETS RUN OVER
000720*                              55 LINES ON A SINGLE ELEVATOR.
000730*   2014-11-04  RAK  ELS-0044  9900-ABEND-JOB NOW SEARCHES THE
000740*                              ABNDMSG FILE-STATUS TABLE FOR THE
000750*                              DIAGNOSTIC PHRASE INSTEAD OF PRINTING
000760*                              A CANNED "FILE ERROR" LINE.
000770*   2019-03-11  DPM  ELS-0052  CHKITEM TABLE NOW OCCURS ... DEPENDING
000780*                              ON WS-CHKITEM-COUNT - THE FIXED 50-SLOT
000790*                              TABLE LEFT UNUSED SLOTS OUT OF KEY
000800*                              ORDER, WHICH COULD MISS A SEARCH ALL ON
000810*                              A GENUINE CHECKLIST ITEM.
000820*
000830******************************************************************
000840*
000850 ENVIRONMENT DIVISION.
000860*
000870 CONFIGURATION SECTION.
000880*
000890 SPECIAL-NAMES.
000900     C01 IS TOP-OF-FORM.
000910*
000920 INPUT-OUTPUT SECTION.
000930*
000940 FILE-CONTROL.
000950*
000960     SELECT SENSOR-READINGS-FILE ASSIGN TO READNGS
000970         ORGANIZATION IS LINE SEQUENTIAL
000980         FILE STATUS IS WS-RDG-FILE-SW.
000990*
001000     SELECT CHECKLIST-FILE ASSIGN TO CHKLIST
001010         ORGANIZATION IS LINE SEQUENTIAL
001020         FILE STATUS IS WS-CHK-FILE-SW.
001030*
001040     SELECT ITEM-DETAIL-FILE ASSIGN TO ITEMDTL
001050         ORGANIZATION IS LINE SEQUENTIAL
001060         FILE STATUS IS WS-DTL-FILE-SW.
001070*
001080     SELECT INSP-HISTORY-FILE ASSIGN TO INSPHST
001090         ORGANIZATION IS LINE SEQUENTIAL
001100         FILE STATUS IS WS-HST-FILE-SW.
001110*
001120     SELECT INSPECTION-REPORT-FILE ASSIGN TO RPTPRT
001130         ORGANIZATION IS LINE SEQUENTIAL
001140         FILE STATUS IS WS-RPT-FILE-SW.
001150*
001160 DATA DIVISION.
001170*
001180 FILE SECTION.
001190*
001200 FD  SENSOR-READINGS-FILE
001210     RECORDING MODE IS F
001220     RECORD CONTAINS 34 CHARACTERS
001230     LABEL RECORDS ARE STANDARD
001240     DATA RECORD IS SENSOR-READING-RECORD.
001250     COPY SENSRDG.
001260*
001270 FD  CHECKLIST-FILE
001280     RECORDING MODE IS F
001290     RECORD CONTAINS 113 CHARACTERS
001300     LABEL RECORDS ARE STANDARD
001310     DATA RECORD IS CHECKLIST-ITEM-RECORD.
001320     COPY CHKITEM.
001330*
001340 FD  ITEM-DETAIL-FILE
001350     RECORDING MODE IS F
001360     RECORD CONTAINS 97 CHARACTERS
001370     LABEL RECORDS ARE STANDARD
001380     DATA RECORD IS INSPECTION-ITEM-RECORD.
001390     COPY INSPDTL.
001400*
001410 FD  INSP-HISTORY-FILE
001420     RECORDING MODE IS F
001430     RECORD CONTAINS 89 CHARACTERS
001440     LABEL RECORDS ARE STANDARD
001450     DATA RECORD IS INSPECTION-SUMMARY-RECORD.
001460     COPY INSPSUM.
001470*
001480 FD  INSPECTION-REPORT-FILE
001490     RECORDING MODE IS F
001500     RECORD CONTAINS 132 CHARACTERS
001510     LABEL RECORDS ARE OMITTED
001520     DATA RECORD IS INSPECTION-REPORT-RECORD.
001530 01  INSPECTION-REPORT-RECORD            PIC X(132).
001540*
001550 WORKING-STORAGE SECTION.
001560*
001570******************************************************************
001580* STANDALONE COUNTERS AND WORK ITEMS - LEVEL-77, SAME HABIT THE
001590* SHOP USED BEFORE 01-LEVEL BECAME THE DEFAULT FOR EVERYTHING.
001600* MUST BE GROUPED HERE AHEAD OF THE FIRST 01-LEVEL ENTRY.
001610******************************************************************
001620*
001630 77  WS-NEXT-INSPECTION-ID               PIC S9(06) COMP VALUE 0.
001640 77  WS-COMPLIANCE-DENOM                 PIC S9(06) COMP VALUE 0.
001650 77  WS-LINE-COUNT                       PIC S9(03) COMP VALUE 0.
001660 77  WS-PAGE-NUMBER                      PIC S9(04) COMP VALUE 0.
001670*
001680 01  WS-CONSTANTS.
001690     05  WS-YES-CNST                     PIC X VALUE 'Y'.
001700     05  WS-NO-CNST                      PIC X VALUE 'N'.
001710     05  WS-DEFAULT-INSPECTOR            PIC X(20) VALUE 'SYSTEM'.
001720     05  WS-MAXIMUM-LINES                PIC S9(03) COMP VALUE 55.
001730*
001740******************************************************************
001750* FILE STATUS SWITCHES - SAME 88-LEVEL HABIT AS CTLLOFEC.
001760******************************************************************
001770*
001780 01  WS-RDG-FILE-SW                      PIC X(02) VALUE SPACES.
001790     88  WS-RDG-SUCCESS                        VALUE '00'.
001800     88  WS-RDG-EOF                            VALUE '10'.
001810*
001820 01  WS-CHK-FILE-SW                      PIC X(02) VALUE SPACES.
001830     88  WS-CHK-SUCCESS                        VALUE '00'.
001840     88  WS-CHK-EOF                            VALUE '10'.
001850*
001860 01  WS-DTL-FILE-SW                      PIC X(02) VALUE SPACES.
001870     88  WS-DTL-SUCCESS                        VALUE '00'.
001880*
001890 01  WS-HST-FILE-SW                      PIC X(02) VALUE SPACES.
001900     88  WS-HST-SUCCESS                        VALUE '00'.
001910*
001920 01  WS-RPT-FILE-SW                      PIC X(02) VALUE SPACES.
001930     88  WS-RPT-SUCCESS                        VALUE '00'.
001940*
001950 01  WS-EOF-SWITCHES.
001960     05  WS-RDG-EOF-SW                   PIC X(01) VALUE 'N'.
001970         88  WS-RDG-AT-EOF                     VALUE 'Y'.
001980     05  WS-CHK-EOF-SW                   PIC X(01) VALUE 'N'.
001990         88  WS-CHK-AT-EOF                     VALUE 'Y'.
002000     05  WS-FIRST-ELEVATOR-SW            PIC X(01) VALUE 'Y'.
002010         88  WS-FIRST-ELEVATOR                  VALUE 'Y'.
002020*
002030 COPY ABNDMSG.
002040*
002050******************************************************************
002060* CHECKLIST TABLE - LOADED ONCE FROM CHECKLIST-FILE, SEARCHED BY
002070* ITEM-ID FOR EVERY SENSOR READING.  A 50-ITEM TABLE IS FAR MORE
002080* THAN THE DEFAULT 10-ITEM CHECKLIST NEEDS, BUT LEAVES ROOM FOR
002090* THE SAFETY DIVISION TO ADD CHECKS WITHOUT A PROGRAM CHANGE.
002100* WS-CHKITEM-COUNT MUST BE DEFINED AHEAD OF THE TABLE IT BOUNDS -
002110* OCCURS ... DEPENDING ON KEEPS SEARCH ALL WORKING OVER JUST THE
002120* LOADED ENTRIES.  WITHOUT IT THE UNUSED TAIL SLOTS SIT LOW-VALUED
002130* BELOW THE REAL KEYS AND THE BINARY SEARCH CAN MISS - SEE ELS-0052.
002140******************************************************************
002150*
002160 01  WS-CHKITEM-COUNT                    PIC S9(04) COMP VALUE 0.
002170*
002180 01  WS-CHKITEM-TABLE.
002190     05  WS-CHKITEM-ENTRY OCCURS 1 TO 50 TIMES
002200             DEPENDING ON WS-CHKITEM-COUNT
002210             ASCENDING KEY IS WS-CI-ITEM-ID
002220             INDEXED BY WS-CI-IDX.
002230         10  WS-CI-ITEM-ID                PIC X(16).
002240         10  WS-CI-ITEM-NAME              PIC X(30).
002250         10  WS-CI-CHECK-TYPE             PIC X(01).
002260         10  WS-CI-CATEGORY               PIC X(12).
002270         10  WS-CI-CRITICALITY            PIC X(08).
002280         10  WS-CI-MIN-WARN-PRESENT       PIC X(01).
002290         10  WS-CI-MIN-WARN               PIC S9(07)V99.
002300         10  WS-CI-MAX-WARN-PRESENT       PIC X(01).
002310         10  WS-CI-MAX-WARN               PIC S9(07)V99.
002320         10  WS-CI-MIN-CRIT-PRESENT       PIC X(01).
002330         10  WS-CI-MIN-CRIT               PIC S9(07)V99.
002340         10  WS-CI-MAX-CRIT-PRESENT       PIC X(01).
002350         10  WS-CI-MAX-CRIT               PIC S9(07)V99.
002360*
002370******************************************************************
002380* WORK FIELDS FOR THE CURRENT READING AND ITS CLASSIFICATION.
002390******************************************************************
002400*
002410 01  WS-CURRENT-READING.
002420     05  WS-CR-ELEVATOR-ID                PIC X(08).
002430     05  WS-CR-ITEM-ID                    PIC X(16).
002440     05  WS-CR-VALUE                      PIC S9(07)V99.
002450     05  WS-CR-FLAG                       PIC X(01).
002460*
002470 01  WS-ITEM-FOUND-SW                    PIC X(01) VALUE 'N'.
002480     88  WS-ITEM-WAS-FOUND                     VALUE 'Y'.
002490*
002500 01  WS-RESULT-STATUS                    PIC X(08).
002510*
002520******************************************************************
002530* PER-ELEVATOR ACCUMULATORS - RESET AT EACH CONTROL BREAK.
002540* PER-RUN GRAND TOTALS - ACCUMULATED ACROSS ALL ELEVATORS.
002550******************************************************************
002560*
002570 01  WS-ELEVATOR-COUNTERS.
002580     05  WS-EL-CRITICAL-COUNT            PIC S9(04) COMP VALUE 0.
002590     05  WS-EL-WARNING-COUNT             PIC S9(04) COMP VALUE 0.
002600     05  WS-EL-PASSED-COUNT              PIC S9(04) COMP VALUE 0.
002610     05  WS-EL-ERROR-COUNT               PIC S9(04) COMP VALUE 0.
002620     05  WS-EL-SKIPPED-COUNT             PIC S9(04) COMP VALUE 0.
002630     05  WS-EL-TOTAL-CHECKS              PIC S9(04) COMP VALUE 0.
002640*
002650 01  WS-GRAND-COUNTERS.
002660     05  WS-GR-ELEVATOR-COUNT            PIC S9(05) COMP VALUE 0.
002670     05  WS-GR-TOTAL-CHECKS              PIC S9(06) COMP VALUE 0.
002680     05  WS-GR-CRITICAL-COUNT            PIC S9(06) COMP VALUE 0.
002690     05  WS-GR-WARNING-COUNT             PIC S9(06) COMP VALUE 0.
002700     05  WS-GR-PASSED-COUNT              PIC S9(06) COMP VALUE 0.
002710     05  WS-GR-ERROR-COUNT               PIC S9(06) COMP VALUE 0.
002720     05  WS-GR-SKIPPED-COUNT             PIC S9(06) COMP VALUE 0.
002730*
002740 01  WS-COMPLIANCE-PCT-WORK              PIC S9(05)V99 VALUE 0.
002750 01  WS-FLEET-COMPLIANCE-PCT             PIC S9(05)V99 VALUE 0.
002760 01  WS-SAFETY-LEVEL                     PIC X(10).
002770 01  WS-SUMMARY-TEXT                     PIC X(34).
002780 01  WS-ACTION-TEXT                      PIC X(34).
002790 01  WS-BREAK-ELEVATOR-ID                PIC X(08) VALUE SPACES.
002800 01  WS-CURRENT-INSPECTION-ID            PIC S9(06) COMP VALUE 0.
002810*
002820******************************************************************
002830* RUN DATE - ACCEPT FROM DATE GIVES YYMMDDD, REDEFINED HERE AND
002840* EXPANDED TO CCYY-MM-DD FOR THE REPORT AND THE HISTORY RECORD.
002850* SAME REDEFINES HABIT AS THE OLD FECHA-MODIF FIELD IN THE
002860* CUSTOMER-ACCOUNT LOAD JOBS.
002870******************************************************************
002880*
002890 01  WS-SYSTEM-DATE                      PIC 9(06).
002900 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
002910     05  WS-SD-YY                        PIC 9(02).
002920     05  WS-SD-MM                        PIC 9(02).
002930     05  WS-SD-DD                        PIC 9(02).
002940*
002950 01  WS-RUN-DATE-CCYY-MM-DD.
002960     05  WS-RD-CENTURY                   PIC 9(02) VALUE 20.
002970     05  WS-RD-YY                        PIC 9(02).
002980     05  WS-RD-DASH1                     PIC X(01) VALUE '-'.
002990     05  WS-RD-MM                        PIC 9(02).
003000     05  WS-RD-DASH2                     PIC X(01) VALUE '-'.
003010     05  WS-RD-DD                        PIC 9(02).
003020*
003030******************************************************************
003040* REPORT PRINT LINES - 132 COLUMN LAYOUT.
003050******************************************************************
003060*
003070 01  WS-TITLE-LINE-1.
003080     05  FILLER                          PIC X(30) VALUE SPACES.
003090     05  FILLER                          PIC X(39)
003100         VALUE 'ELEVATOR SAFETY SELF-INSPECTION REPORT'.
003110     05  FILLER                          PIC X(63) VALUE SPACES.
003120*
003130 01  WS-TITLE-LINE-2.
003140     05  FILLER                          PIC X(30) VALUE SPACES.
003150     05  FILLER                          PIC X(20)
003160         VALUE 'CONTINENTAL ELEVATOR CO.'.
003170     05  FILLER                          PIC X(10) VALUE SPACES.
003180     05  FILLER                          PIC X(9) VALUE 'RUN DATE:'.
003190     05  WS-TL2-RUN-DATE                 PIC X(10).
003200     05  FILLER                          PIC X(53) VALUE SPACES.
003210*
003220 01  WS-ELEVATOR-HEADER-LINE.
003230     05  FILLER                          PIC X(1) VALUE SPACE.
003240     05  FILLER                          PIC X(10) VALUE 'ELEVATOR:'.
003250     05  WS-EH-ELEVATOR-ID               PIC X(08).
003260     05  FILLER                          PIC X(113) VALUE SPACES.
003270*
003280 01  WS-COLUMN-HEADING-LINE.
003290     05  FILLER                          PIC X(1) VALUE SPACE.
003300     05  FILLER                          PIC X(30) VALUE
003310         'ITEM NAME'.
003320     05  FILLER                          PIC X(12) VALUE
003330         'CATEGORY'.
003340     05  FILLER                          PIC X(8) VALUE
003350         'CRITICAL'.
003360     05  FILLER                          PIC X(3) VALUE SPACES.
003370     05  FILLER                          PIC X(11) VALUE
003380         'VALUE'.
003390     05  FILLER                          PIC X(2) VALUE SPACES.
003400     05  FILLER                          PIC X(8) VALUE
003410         'STATUS'.
003420     05  FILLER                          PIC X(57) VALUE SPACES.
003430*
003440 01  WS-DETAIL-LINE.
003450     05  FILLER                          PIC X(1) VALUE SPACE.
003460     05  WS-DL-ITEM-NAME                 PIC X(30).
003470     05  WS-DL-CATEGORY                  PIC X(12).
003480     05  WS-DL-CRITICALITY               PIC X(08).
003490     05  FILLER                          PIC X(3) VALUE SPACES.
003500     05  WS-DL-VALUE                     PIC ZZZ,ZZ9.99-.
003510     05  FILLER                          PIC X(2) VALUE SPACES.
003520     05  WS-DL-STATUS                    PIC X(08).
003530     05  FILLER                          PIC X(57) VALUE SPACES.
003540*
003550 01  WS-BREAK-FOOTER-LINE-1.
003560     05  FILLER                          PIC X(1) VALUE SPACE.
003570     05  FILLER                          PIC X(14)
003580         VALUE 'SAFETY LEVEL:'.
003590     05  WS-BF1-SAFETY-LEVEL             PIC X(10).
003600     05  FILLER                          PIC X(3) VALUE SPACES.
003610     05  WS-BF1-SUMMARY-TEXT             PIC X(34).
003620     05  FILLER                          PIC X(70) VALUE SPACES.
003630*
003640 01  WS-BREAK-FOOTER-LINE-2.
003650     05  FILLER                          PIC X(1) VALUE SPACE.
003660     05  FILLER                          PIC X(16)
003670         VALUE 'ACTION REQUIRED:'.
003680     05  WS-BF2-ACTION-TEXT              PIC X(34).
003690     05  FILLER                          PIC X(81) VALUE SPACES.
003700*
003710 01  WS-BREAK-FOOTER-LINE-3.
003720     05  FILLER                          PIC X(1) VALUE SPACE.
003730     05  FILLER                          PIC X(10) VALUE 'CRITICAL:'.
003740     05  WS-BF3-CRITICAL-COUNT           PIC ZZZ9.
003750     05  FILLER                          PIC X(2) VALUE SPACES.
003760     05  FILLER                          PIC X(9) VALUE 'WARNINGS:'.
003770     05  WS-BF3-WARNING-COUNT            PIC ZZZ9.
003780     05  FILLER                          PIC X(2) VALUE SPACES.
003790     05  FILLER                          PIC X(7) VALUE 'PASSED:'.
003800     05  WS-BF3-PASSED-COUNT             PIC ZZZ9.
003810     05  FILLER                          PIC X(2) VALUE SPACES.
003820     05  FILLER                          PIC X(7) VALUE 'ERRORS:'.
003830     05  WS-BF3-ERROR-COUNT              PIC ZZZ9.
003840     05  FILLER                          PIC X(2) VALUE SPACES.
003850     05  FILLER                          PIC X(11)
003860         VALUE 'COMPLIANCE:'.
003870     05  WS-BF3-COMPLIANCE-PCT           PIC ZZ9.99.
003880     05  FILLER                          PIC X(1) VALUE '%'.
003890     05  FILLER                          PIC X(50) VALUE SPACES.
003900*
003910 01  WS-GRAND-TOTAL-LINE-1.
003920     05  FILLER                          PIC X(1) VALUE SPACE.
003930     05  FILLER                          PIC X(30)
003940         VALUE '*** FLEET GRAND TOTALS ***'.
003950     05  FILLER                          PIC X(101) VALUE SPACES.
003960*
003970 01  WS-GRAND-TOTAL-LINE-2.
003980     05  FILLER                          PIC X(1) VALUE SPACE.
003990     05  FILLER                          PIC X(20)
004000         VALUE 'ELEVATORS INSPECTED:'.
004010     05  WS-GT2-ELEVATOR-COUNT           PIC ZZZZ9.
004020     05  FILLER                          PIC X(3) VALUE SPACES.
004030     05  FILLER                          PIC X(14) VALUE
004040         'TOTAL CHECKS:'.
004050     05  WS-GT2-TOTAL-CHECKS             PIC ZZZ,ZZ9.
004060     05  FILLER                          PIC X(81) VALUE SPACES.
004070*
004080 01  WS-GRAND-TOTAL-LINE-3.
004090     05  FILLER                          PIC X(1) VALUE SPACE.
004100     05  FILLER                          PIC X(10) VALUE 'CRITICAL:'.
004110     05  WS-GT3-CRITICAL-COUNT           PIC ZZZ,ZZ9.
004120     05  FILLER                          PIC X(2) VALUE SPACES.
004130     05  FILLER                          PIC X(9) VALUE 'WARNINGS:'.
004140     05  WS-GT3-WARNING-COUNT            PIC ZZZ,ZZ9.
004150     05  FILLER                          PIC X(2) VALUE SPACES.
004160     05  FILLER                          PIC X(7) VALUE 'PASSED:'.
004170     05  WS-GT3-PASSED-COUNT             PIC ZZZ,ZZ9.
004180     05  FILLER                          PIC X(2) VALUE SPACES.
004190     05  FILLER                          PIC X(7) VALUE 'ERRORS:'.
004200     05  WS-GT3-ERROR-COUNT              PIC ZZZ,ZZ9.
004210     05  FILLER                          PIC X(2) VALUE SPACES.
004220     05  FILLER                          PIC X(9) VALUE 'SKIPPED:'.
004230     05  WS-GT3-SKIPPED-COUNT            PIC ZZZ,ZZ9.
004240     05  FILLER                          PIC X(43) VALUE SPACES.
004250*
004260 01  WS-GRAND-TOTAL-LINE-4.
004270     05  FILLER                          PIC X(1) VALUE SPACE.
004280     05  FILLER                          PIC X(19)
004290         VALUE 'FLEET COMPLIANCE:'.
004300     05  WS-GT4-FLEET-COMPLIANCE-PCT     PIC ZZ9.99.
004310     05  FILLER                          PIC X(1) VALUE '%'.
004320     05  FILLER                          PIC X(105) VALUE SPACES.
004330*
004340 PROCEDURE DIVISION.
004350*
004360******************************************************************
004370* 0000-INSPECT-ELEVATORS - MAIN LINE.  OPENS EVERYTHING, LOADS
004380* THE CHECKLIST TABLE, DRIVES THE READINGS FILE THROUGH THE
004390* ELEVATOR-ID CONTROL BREAK, AND CLOSES DOWN AT END OF JOB.
004400******************************************************************
004410*
004420 0000-INSPECT-ELEVATORS.
004430     PERFORM 8100-READINGS-OPEN.
004440     PERFORM 8300-ITEM-DETAIL-OPEN.
004450     PERFORM 8400-HISTORY-OPEN.
004460     PERFORM 8500-REPORT-OPEN.
004470     PERFORM 0100-GET-RUN-DATE.
004480     PERFORM 1000-LOAD-CHECKLIST-TABLE THRU 1000-EXIT.
004490     PERFORM 0500-PRINT-REPORT-HEADER.
004500     PERFORM 8000-READINGS-READ THRU 8000-EXIT.
004510     PERFORM 0200-PROCESS-ONE-READING THRU 0200-EXIT
004520         UNTIL WS-RDG-AT-EOF.
004530     IF NOT WS-FIRST-ELEVATOR
004540         PERFORM 3000-ELEVATOR-BREAK THRU 3000-EXIT
004550     END-IF.
004560     PERFORM 4000-PRINT-REPORT-FOOTER THRU 4000-EXIT.
004570     PERFORM 8190-READINGS-CLOSE.
004580     PERFORM 8390-ITEM-DETAIL-CLOSE.
004590     PERFORM 8490-HISTORY-CLOSE.
004600     PERFORM 8590-REPORT-CLOSE.
004610     PERFORM 9000-END-OF-JOB THRU 9000-EXIT.
004620     STOP RUN.
004630*
004640******************************************************************
004650* 0100-GET-RUN-DATE - PULLS THE RUN DATE ONCE AND EXPANDS IT TO
004660* CCYY-MM-DD - ALL DATES IN THIS PROGRAM CARRY THE FULL FOUR-DIGIT
004670* CENTURY, NO WINDOWING LOGIC ANYWHERE.
004680******************************************************************
004690*
004700 0100-GET-RUN-DATE.
004710     ACCEPT WS-SYSTEM-DATE FROM DATE.
004720     MOVE WS-SD-YY TO WS-RD-YY.
004730     MOVE WS-SD-MM TO WS-RD-MM.
004740     MOVE WS-SD-DD TO WS-RD-DD.
004750*
004760******************************************************************
004770* 0200-PROCESS-ONE-READING - BODY OF THE MAIN READ LOOP.  RUN
004780* OUT-OF-LINE FROM 0000'S PERFORM ... UNTIL SO THE LOOP NEVER
004790* NEEDS AN INLINE PERFORM BLOCK - SAME HABIT AS EVERY OTHER LOOP
004800* IN THIS SHOP'S BATCH JOBS.
004810******************************************************************
004820*
004830 0200-PROCESS-ONE-READING.
004840     IF WS-CR-ELEVATOR-ID NOT = WS-BREAK-ELEVATOR-ID
004850         IF NOT WS-FIRST-ELEVATOR
004860             PERFORM 3000-ELEVATOR-BREAK THRU 3000-EXIT
004870         END-IF
004880         MOVE WS-CR-ELEVATOR-ID TO WS-BREAK-ELEVATOR-ID
004890         PERFORM 3400-PRINT-ELEVATOR-HEADER THRU 3400-EXIT
004900         MOVE WS-NO-CNST TO WS-FIRST-ELEVATOR-SW
004910     END-IF.
004920     PERFORM 2000-PROCESS-READING THRU 2000-EXIT.
004930     PERFORM 8000-READINGS-READ THRU 8000-EXIT.
004940 0200-EXIT.
004950     EXIT.
004960*
004970******************************************************************
004980* 0500-PRINT-REPORT-HEADER - TITLE LINES, PRINTED ONCE AT THE TOP
004990* OF THE REPORT.
005000******************************************************************
005010*
005020 0500-PRINT-REPORT-HEADER.
005030     ADD 1 TO WS-PAGE-NUMBER.
005040     MOVE WS-RUN-DATE-CCYY-MM-DD TO WS-TL2-RUN-DATE.
005050     WRITE INSPECTION-REPORT-RECORD FROM WS-TITLE-LINE-1
005060         AFTER ADVANCING PAGE.
005070     WRITE INSPECTION-REPORT-RECORD FROM WS-TITLE-LINE-2
005080         AFTER ADVANCING 1 LINE.
005090     MOVE SPACES TO INSPECTION-REPORT-RECORD.
005100     WRITE INSPECTION-REPORT-RECORD AFTER ADVANCING 1 LINE.
005110     MOVE 3 TO WS-LINE-COUNT.
005120*
005130******************************************************************
005140* 1000-LOAD-CHECKLIST-TABLE - READS THE CHECKLIST REFERENCE FILE
005150* ONCE, IN ITEM-ID ORDER, INTO WS-CHKITEM-TABLE FOR SEARCH ALL.
005160* SAME "LOAD IT ALL UP FRONT" HABIT AS THE OLD GETINFEC CONTROL
005170* RECORD READ, JUST OVER A WORKING-STORAGE TABLE INSTEAD OF A
005180* SINGLE CONTROL RECORD.
005190******************************************************************
005200*
005210 1000-LOAD-CHECKLIST-TABLE.
005220     PERFORM 8200-CHECKLIST-OPEN.
005230     PERFORM 8210-CHECKLIST-READ THRU 8210-EXIT.
005240     PERFORM 1100-LOAD-ONE-CHECKLIST-ITEM THRU 1100-EXIT
005250         UNTIL WS-CHK-AT-EOF.
005260     PERFORM 8290-CHECKLIST-CLOSE.
005270 1000-EXIT.
005280     EXIT.
005290*
005300******************************************************************
005310* 1100 - BODY OF THE CHECKLIST LOAD LOOP.  RUN OUT-OF-LINE, SAME
005320* AS 0200 ABOVE.
005330******************************************************************
005340*
005350 1100-LOAD-ONE-CHECKLIST-ITEM.
005360     ADD 1 TO WS-CHKITEM-COUNT.
005370     MOVE CI-ITEM-ID       TO WS-CI-ITEM-ID(WS-CHKITEM-COUNT).
005380     MOVE CI-ITEM-NAME     TO WS-CI-ITEM-NAME(WS-CHKITEM-COUNT).
005390     MOVE CI-CHECK-TYPE    TO WS-CI-CHECK-TYPE(WS-CHKITEM-COUNT).
005400     MOVE CI-CATEGORY      TO WS-CI-CATEGORY(WS-CHKITEM-COUNT).
005410     MOVE CI-CRITICALITY   TO WS-CI-CRITICALITY(WS-CHKITEM-COUNT).
005420     MOVE CI-MIN-WARN-PRESENT
005430                           TO WS-CI-MIN-WARN-PRESENT(WS-CHKITEM-COUNT).
005440     MOVE CI-MIN-WARN      TO WS-CI-MIN-WARN(WS-CHKITEM-COUNT).
005450     MOVE CI-MAX-WARN-PRESENT
005460                           TO WS-CI-MAX-WARN-PRESENT(WS-CHKITEM-COUNT).
005470     MOVE CI-MAX-WARN      TO WS-CI-MAX-WARN(WS-CHKITEM-COUNT).
005480     MOVE CI-MIN-CRIT-PRESENT
005490                           TO WS-CI-MIN-CRIT-PRESENT(WS-CHKITEM-COUNT).
005500     MOVE CI-MIN-CRIT      TO WS-CI-MIN-CRIT(WS-CHKITEM-COUNT).
005510     MOVE CI-MAX-CRIT-PRESENT
005520                           TO WS-CI-MAX-CRIT-PRESENT(WS-CHKITEM-COUNT).
005530     MOVE CI-MAX-CRIT      TO WS-CI-MAX-CRIT(WS-CHKITEM-COUNT).
005540     PERFORM 8210-CHECKLIST-READ THRU 8210-EXIT.
005550 1100-EXIT.
005560     EXIT.
005570*
005580******************************************************************
005590* 2000-PROCESS-READING - EVALUATES ONE SENSOR READING AGAINST ITS
005600* CHECKLIST ITEM.  ITEM-NOT-FOUND AND READ-ERROR ARE CHECKED
005610* BEFORE DISPATCH BY CHECK-TYPE, PER THE SAFETY DIVISION SPEC
005620* SHEET ORDER OF EVALUATION.
005630******************************************************************
005640*
005650 2000-PROCESS-READING.
005660     ADD 1 TO WS-EL-TOTAL-CHECKS.
005670     ADD 1 TO WS-GR-TOTAL-CHECKS.
005680     MOVE SPACES TO WS-RESULT-STATUS.
005690     MOVE WS-NO-CNST TO WS-ITEM-FOUND-SW.
005700     SEARCH ALL WS-CHKITEM-ENTRY
005710         AT END
005720             MOVE 'SKIPPED' TO WS-RESULT-STATUS
005730             ADD 1 TO WS-EL-SKIPPED-COUNT
005740             ADD 1 TO WS-GR-SKIPPED-COUNT
005750         WHEN WS-CI-ITEM-ID(WS-CI-IDX) = WS-CR-ITEM-ID
005760             MOVE WS-YES-CNST TO WS-ITEM-FOUND-SW
005770     END-SEARCH.
005780     IF WS-ITEM-WAS-FOUND
005790         IF WS-CR-FLAG = 'E'
005800             MOVE 'ERROR' TO WS-RESULT-STATUS
005810             ADD 1 TO WS-EL-ERROR-COUNT
005820             ADD 1 TO WS-GR-ERROR-COUNT
005830         ELSE
005840             EVALUATE WS-CI-CHECK-TYPE(WS-CI-IDX)
005850                 WHEN 'S'
005860                     PERFORM 2100-EVALUATE-SENSOR-CHECK THRU
005870                             2100-EXIT
005880                 WHEN 'M'
005890                     PERFORM 2200-EVALUATE-MECHANICAL-CHECK THRU
005900                             2200-EXIT
005910                 WHEN 'V'
005920                     PERFORM 2300-EVALUATE-VISUAL-CHECK THRU
005930                             2300-EXIT
005940             END-EVALUATE
005950         END-IF
005960     END-IF.
005970     PERFORM 2900-WRITE-ITEM-DETAIL THRU 2900-EXIT.
005980 2000-EXIT.
005990     EXIT.
006000*
006010******************************************************************
006020* 2100/2150 - THRESHOLD EVALUATOR.  ORDER OF EVALUATION IS
006030* SIGNIFICANT - CRIT-LOW, CRIT-HIGH, WARN-LOW, WARN-HIGH, ELSE
006040* PASS.  COMPARISONS ARE STRICT - A VALUE EXACTLY ON A THRESHOLD
006050* DOES NOT TRIP IT.  ADDED PER TICKET ELS-0004.
006060******************************************************************
006070*
006080 2100-EVALUATE-SENSOR-CHECK.
006090     PERFORM 2150-CLASSIFY-SENSOR-VALUE THRU 2150-EXIT.
006100 2100-EXIT.
006110     EXIT.
006120*
006130 2150-CLASSIFY-SENSOR-VALUE.
006140     IF WS-CI-MIN-CRIT-PRESENT(WS-CI-IDX) = WS-YES-CNST
006150             AND WS-CR-VALUE < WS-CI-MIN-CRIT(WS-CI-IDX)
006160         MOVE 'FAIL' TO WS-RESULT-STATUS
006170         ADD 1 TO WS-EL-CRITICAL-COUNT
006180         ADD 1 TO WS-GR-CRITICAL-COUNT
006190     ELSE
006200         IF WS-CI-MAX-CRIT-PRESENT(WS-CI-IDX) = WS-YES-CNST
006210                 AND WS-CR-VALUE > WS-CI-MAX-CRIT(WS-CI-IDX)
006220             MOVE 'FAIL' TO WS-RESULT-STATUS
006230             ADD 1 TO WS-EL-CRITICAL-COUNT
006240             ADD 1 TO WS-GR-CRITICAL-COUNT
006250         ELSE
006260             IF WS-CI-MIN-WARN-PRESENT(WS-CI-IDX) = WS-YES-CNST
006270                     AND WS-CR-VALUE < WS-CI-MIN-WARN(WS-CI-IDX)
006280                 MOVE 'WARNING' TO WS-RESULT-STATUS
006290                 ADD 1 TO WS-EL-WARNING-COUNT
006300                 ADD 1 TO WS-GR-WARNING-COUNT
006310             ELSE
006320                 IF WS-CI-MAX-WARN-PRESENT(WS-CI-IDX) = WS-YES-CNST
006330                         AND WS-CR-VALUE > WS-CI-MAX-WARN(WS-CI-IDX)
006340                     MOVE 'WARNING' TO WS-RESULT-STATUS
006350                     ADD 1 TO WS-EL-WARNING-COUNT
006360                     ADD 1 TO WS-GR-WARNING-COUNT
006370                 ELSE
006380                     MOVE 'PASS' TO WS-RESULT-STATUS
006390                     ADD 1 TO WS-EL-PASSED-COUNT
006400                     ADD 1 TO WS-GR-PASSED-COUNT
006410                 END-IF
006420             END-IF
006430         END-IF
006440     END-IF.
006450 2150-EXIT.
006460     EXIT.
006470*
006480******************************************************************
006490* 2200 - MECHANICAL CHECK.  1.00 = COMPONENT PASSED ITS TEST,
006500* 0.00 = FAILED.  A MECHANICAL FAILURE COUNTS AS A CRITICAL
006510* (FAIL-STATUS) CHECK THE SAME AS A CRIT-THRESHOLD SENSOR MISS.
006520******************************************************************
006530*
006540 2200-EVALUATE-MECHANICAL-CHECK.
006550     IF WS-CR-VALUE >= 1.00
006560         MOVE 'PASS' TO WS-RESULT-STATUS
006570         ADD 1 TO WS-EL-PASSED-COUNT
006580         ADD 1 TO WS-GR-PASSED-COUNT
006590     ELSE
006600         MOVE 'FAIL' TO WS-RESULT-STATUS
006610         ADD 1 TO WS-EL-CRITICAL-COUNT
006620         ADD 1 TO WS-GR-CRITICAL-COUNT
006630     END-IF.
006640 2200-EXIT.
006650     EXIT.
006660*
006670******************************************************************
006680* 2300 - VISUAL CHECK.  ALWAYS PASSES - VISUAL ITEMS ARE
006690* CONFIRMED OFF-LINE BY THE INSPECTOR BEFORE THE READINGS FILE
006700* IS BUILT.  RECORDED VALUE IS FORCED TO ZERO.
006710******************************************************************
006720*
006730 2300-EVALUATE-VISUAL-CHECK.
006740     MOVE 'PASS' TO WS-RESULT-STATUS.
006750     MOVE ZERO TO WS-CR-VALUE.
006760     ADD 1 TO WS-EL-PASSED-COUNT.
006770     ADD 1 TO WS-GR-PASSED-COUNT.
006780 2300-EXIT.
006790     EXIT.
006800*
006810******************************************************************
006820* 2900-WRITE-ITEM-DETAIL - WRITES ONE INSPECTION-ITEM RECORD PER
006830* READING AND PRINTS ITS DETAIL LINE ON THE REPORT.
006840******************************************************************
006850*
006860 2900-WRITE-ITEM-DETAIL.
006870     MOVE WS-CURRENT-INSPECTION-ID TO ID-INSPECTION-ID.
006880     MOVE WS-CR-ELEVATOR-ID TO ID-ELEVATOR-ID.
006890     MOVE WS-CR-ITEM-ID TO ID-ITEM-ID.
006900     IF WS-ITEM-WAS-FOUND
006910         MOVE WS-CI-ITEM-NAME(WS-CI-IDX) TO ID-ITEM-NAME
006920         MOVE WS-CI-CATEGORY(WS-CI-IDX) TO ID-CATEGORY
006930         MOVE WS-CI-CRITICALITY(WS-CI-IDX) TO ID-CRITICALITY
006940     ELSE
006950         MOVE SPACES TO ID-ITEM-NAME
006960         MOVE SPACES TO ID-CATEGORY
006970         MOVE SPACES TO ID-CRITICALITY
006980     END-IF.
006990     MOVE WS-RESULT-STATUS TO ID-STATUS.
007000     MOVE WS-CR-VALUE TO ID-VALUE.
007010     WRITE INSPECTION-ITEM-RECORD.
007020     PERFORM 3500-PRINT-DETAIL-LINE THRU 3500-EXIT.
007030 2900-EXIT.
007040     EXIT.
007050*
007060******************************************************************
007070* 3000-ELEVATOR-BREAK - FIRES AT EVERY CHANGE OF ELEVATOR-ID AND
007080* AT END OF FILE.  MODELLED ON THE OLD SLSRPT STORE-LEVEL BREAK,
007090* RESTATED FOR ONE BREAK LEVEL SINCE THE SPEC HAS NO DIVISION OR
007100* REGION ROLL-UP ABOVE THE ELEVATOR.
007110******************************************************************
007120*
007130 3000-ELEVATOR-BREAK.
007140     PERFORM 3100-DETERMINE-SAFETY-LEVEL THRU 3100-EXIT.
007150     PERFORM 3200-COMPUTE-COMPLIANCE-PCT THRU 3200-EXIT.
007160     PERFORM 3300-WRITE-INSP-SUMMARY THRU 3300-EXIT.
007170     PERFORM 3600-PRINT-BREAK-FOOTER THRU 3600-EXIT.
007180     ADD 1 TO WS-GR-ELEVATOR-COUNT.
007190     MOVE ZERO TO WS-EL-CRITICAL-COUNT.
007200     MOVE ZERO TO WS-EL-WARNING-COUNT.
007210     MOVE ZERO TO WS-EL-PASSED-COUNT.
007220     MOVE ZERO TO WS-EL-ERROR-COUNT.
007230     MOVE ZERO TO WS-EL-SKIPPED-COUNT.
007240     MOVE ZERO TO WS-EL-TOTAL-CHECKS.
007250 3000-EXIT.
007260     EXIT.
007270*
007280******************************************************************
007290* 3100 - SAFETY ANALYZER DECISION.  PRIORITY ORDER PER THE SAFETY
007300* DIVISION SPEC SHEET - CRITICAL BEATS WARNING BEATS INCOMPLETE
007310* BEATS SAFE.
007320******************************************************************
007330*
007340 3100-DETERMINE-SAFETY-LEVEL.
007350     IF WS-EL-CRITICAL-COUNT > 0
007360         MOVE 'CRITICAL' TO WS-SAFETY-LEVEL
007370         MOVE 'UNSAFE - CRITICAL ISSUES DETECTED' TO WS-SUMMARY-TEXT
007380         MOVE 'IMMEDIATE MAINTENANCE REQUIRED' TO WS-ACTION-TEXT
007390     ELSE
007400         IF WS-EL-WARNING-COUNT > 0
007410             MOVE 'WARNING' TO WS-SAFETY-LEVEL
007420             MOVE 'CAUTION - WARNINGS DETECTED' TO WS-SUMMARY-TEXT
007430             MOVE 'SCHEDULE MAINTENANCE SOON' TO WS-ACTION-TEXT
007440         ELSE
007450             IF WS-EL-ERROR-COUNT > 0
007460                 MOVE 'INCOMPLETE' TO WS-SAFETY-LEVEL
007470                 MOVE 'INCOMPLETE - INSPECTION ERRORS'
007480                     TO WS-SUMMARY-TEXT
007490                 MOVE 'RE-INSPECTION RECOMMENDED' TO WS-ACTION-TEXT
007500             ELSE
007510                 MOVE 'SAFE' TO WS-SAFETY-LEVEL
007520                 MOVE 'SAFE - ALL CHECKS PASSED' TO WS-SUMMARY-TEXT
007530                 MOVE 'REGULAR MAINTENANCE SCHEDULE'
007540                     TO WS-ACTION-TEXT
007550             END-IF
007560         END-IF
007570     END-IF.
007580 3100-EXIT.
007590     EXIT.
007600*
007610******************************************************************
007620* 3200 - COMPLIANCE PERCENTAGE.  PASSED OVER (CRITICAL + WARNING
007630* + PASSED) TIMES 100, ROUNDED.  ZERO WHEN NOTHING COUNTS TOWARD
007640* THE DENOMINATOR - SEE TICKET ELS-0014, ERRORS AND SKIPS DO NOT
007650* COUNT.
007660******************************************************************
007670*
007680 3200-COMPUTE-COMPLIANCE-PCT.
007690     COMPUTE WS-COMPLIANCE-DENOM =
007700             WS-EL-CRITICAL-COUNT + WS-EL-WARNING-COUNT
007710             + WS-EL-PASSED-COUNT.
007720     IF WS-COMPLIANCE-DENOM = 0
007730         MOVE ZERO TO WS-COMPLIANCE-PCT-WORK
007740     ELSE
007750         COMPUTE WS-COMPLIANCE-PCT-WORK ROUNDED =
007760                 (WS-EL-PASSED-COUNT / WS-COMPLIANCE-DENOM) * 100
007770     END-IF.
007780 3200-EXIT.
007790     EXIT.
007800*
007810******************************************************************
007820* 3300 - WRITES THE INSPECTION-SUMMARY (HISTORY) RECORD FOR THE
007830* ELEVATOR JUST COMPLETED.
007840******************************************************************
007850*
007860 3300-WRITE-INSP-SUMMARY.
007870     MOVE WS-CURRENT-INSPECTION-ID TO IS-INSPECTION-ID.
007880     MOVE WS-BREAK-ELEVATOR-ID TO IS-ELEVATOR-ID.
007890     MOVE WS-RUN-DATE-CCYY-MM-DD TO IS-INSPECTION-DATE.
007900     MOVE WS-DEFAULT-INSPECTOR TO IS-INSPECTOR.
007910     MOVE WS-SAFETY-LEVEL TO IS-SAFETY-LEVEL.
007920     MOVE WS-EL-CRITICAL-COUNT TO IS-CRITICAL-COUNT.
007930     MOVE WS-EL-WARNING-COUNT TO IS-WARNING-COUNT.
007940     MOVE WS-EL-PASSED-COUNT TO IS-PASSED-COUNT.
007950     MOVE WS-EL-ERROR-COUNT TO IS-ERROR-COUNT.
007960     MOVE WS-COMPLIANCE-PCT-WORK TO IS-COMPLIANCE-PCT.
007970     WRITE INSPECTION-SUMMARY-RECORD.
007980 3300-EXIT.
007990     EXIT.
008000*
008010******************************************************************
008020* 3400 - PRINTS THE ELEVATOR HEADER LINE AT THE START OF EACH
008030* ELEVATOR'S SECTION AND ASSIGNS THE NEXT SEQUENTIAL INSPECTION-
008040* ID FOR ALL OF THAT ELEVATOR'S DETAIL AND SUMMARY RECORDS.
008050******************************************************************
008060*
008070 3400-PRINT-ELEVATOR-HEADER.
008080     ADD 1 TO WS-NEXT-INSPECTION-ID.
008090     MOVE WS-NEXT-INSPECTION-ID TO WS-CURRENT-INSPECTION-ID.
008100     IF WS-LINE-COUNT NOT < WS-MAXIMUM-LINES
008110         PERFORM 3450-PRINT-PAGE-OVERFLOW THRU 3450-EXIT
008120     END-IF.
008130     MOVE WS-CR-ELEVATOR-ID TO WS-EH-ELEVATOR-ID.
008140     WRITE INSPECTION-REPORT-RECORD FROM WS-ELEVATOR-HEADER-LINE
008150         AFTER ADVANCING 2 LINES.
008160     WRITE INSPECTION-REPORT-RECORD FROM WS-COLUMN-HEADING-LINE
008170         AFTER ADVANCING 1 LINE.
008180     ADD 3 TO WS-LINE-COUNT.
008190 3400-EXIT.
008200     EXIT.
008210*
008220******************************************************************
008230* 3450 - PAGE OVERFLOW.  STARTS A NEW PAGE AND REPRINTS THE
008240* REPORT TITLE SO A FLEET WITH MORE THAN 55 LINES ON ONE ELEVATOR
008250* STILL READS CLEANLY - SEE TICKET ELS-0041.
008260******************************************************************
008270*
008280 3450-PRINT-PAGE-OVERFLOW.
008290     ADD 1 TO WS-PAGE-NUMBER.
008300     WRITE INSPECTION-REPORT-RECORD FROM WS-TITLE-LINE-1
008310         AFTER ADVANCING PAGE.
008320     WRITE INSPECTION-REPORT-RECORD FROM WS-TITLE-LINE-2
008330         AFTER ADVANCING 1 LINE.
008340     MOVE 2 TO WS-LINE-COUNT.
008350 3450-EXIT.
008360     EXIT.
008370*
008380******************************************************************
008390* 3500 - PRINTS ONE DETAIL LINE PER CHECK.  CHECKS FOR PAGE
008400* OVERFLOW BEFORE PRINTING SO A LONG ELEVATOR SECTION SPANS
008410* PAGES CLEANLY.
008420******************************************************************
008430*
008440 3500-PRINT-DETAIL-LINE.
008450     IF WS-LINE-COUNT NOT < WS-MAXIMUM-LINES
008460         PERFORM 3450-PRINT-PAGE-OVERFLOW THRU 3450-EXIT
008470         WRITE INSPECTION-REPORT-RECORD FROM WS-ELEVATOR-HEADER-LINE
008480             AFTER ADVANCING 2 LINES
008490         WRITE INSPECTION-REPORT-RECORD FROM WS-COLUMN-HEADING-LINE
008500             AFTER ADVANCING 1 LINE
008510         ADD 3 TO WS-LINE-COUNT
008520     END-IF.
008530     MOVE ID-ITEM-NAME TO WS-DL-ITEM-NAME.
008540     MOVE ID-CATEGORY TO WS-DL-CATEGORY.
008550     MOVE ID-CRITICALITY TO WS-DL-CRITICALITY.
008560     MOVE ID-VALUE TO WS-DL-VALUE.
008570     MOVE ID-STATUS TO WS-DL-STATUS.
008580     WRITE INSPECTION-REPORT-RECORD FROM WS-DETAIL-LINE
008590         AFTER ADVANCING 1 LINE.
008600     ADD 1 TO WS-LINE-COUNT.
008610 3500-EXIT.
008620     EXIT.
008630*
008640******************************************************************
008650* 3600 - PRINTS THE BREAK FOOTER - SAFETY LEVEL, SUMMARY,
008660* ACTION REQUIRED, THE FOUR STATUS COUNTS, AND THE ELEVATOR'S
008670* COMPLIANCE PERCENTAGE.
008680******************************************************************
008690*
008700 3600-PRINT-BREAK-FOOTER.
008710     MOVE WS-SAFETY-LEVEL TO WS-BF1-SAFETY-LEVEL.
008720     MOVE WS-SUMMARY-TEXT TO WS-BF1-SUMMARY-TEXT.
008730     WRITE INSPECTION-REPORT-RECORD FROM WS-BREAK-FOOTER-LINE-1
008740         AFTER ADVANCING 2 LINES.
008750     MOVE WS-ACTION-TEXT TO WS-BF2-ACTION-TEXT.
008760     WRITE INSPECTION-REPORT-RECORD FROM WS-BREAK-FOOTER-LINE-2
008770         AFTER ADVANCING 1 LINE.
008780     MOVE WS-EL-CRITICAL-COUNT TO WS-BF3-CRITICAL-COUNT.
008790     MOVE WS-EL-WARNING-COUNT TO WS-BF3-WARNING-COUNT.
008800     MOVE WS-EL-PASSED-COUNT TO WS-BF3-PASSED-COUNT.
008810     MOVE WS-EL-ERROR-COUNT TO WS-BF3-ERROR-COUNT.
008820     MOVE WS-COMPLIANCE-PCT-WORK TO WS-BF3-COMPLIANCE-PCT.
008830     WRITE INSPECTION-REPORT-RECORD FROM WS-BREAK-FOOTER-LINE-3
008840         AFTER ADVANCING 1 LINE.
008850     ADD 4 TO WS-LINE-COUNT.
008860 3600-EXIT.
008870     EXIT.
008880*
008890******************************************************************
008900* 4000 - REPORT FOOTER - FLEET GRAND TOTALS AND OVERALL FLEET
008910* COMPLIANCE PERCENTAGE.  ADDED PER TICKET ELS-0021.
008920******************************************************************
008930*
008940 4000-PRINT-REPORT-FOOTER.
008950     COMPUTE WS-COMPLIANCE-DENOM =
008960             WS-GR-CRITICAL-COUNT + WS-GR-WARNING-COUNT
008970             + WS-GR-PASSED-COUNT.
008980     IF WS-COMPLIANCE-DENOM = 0
008990         MOVE ZERO TO WS-FLEET-COMPLIANCE-PCT
009000     ELSE
009010         COMPUTE WS-FLEET-COMPLIANCE-PCT ROUNDED =
009020                 (WS-GR-PASSED-COUNT / WS-COMPLIANCE-DENOM) * 100
009030     END-IF.
009040     WRITE INSPECTION-REPORT-RECORD FROM WS-GRAND-TOTAL-LINE-1
009050         AFTER ADVANCING 2 LINES.
009060     MOVE WS-GR-ELEVATOR-COUNT TO WS-GT2-ELEVATOR-COUNT.
009070     MOVE WS-GR-TOTAL-CHECKS TO WS-GT2-TOTAL-CHECKS.
009080     WRITE INSPECTION-REPORT-RECORD FROM WS-GRAND-TOTAL-LINE-2
009090         AFTER ADVANCING 1 LINE.
009100     MOVE WS-GR-CRITICAL-COUNT TO WS-GT3-CRITICAL-COUNT.
009110     MOVE WS-GR-WARNING-COUNT TO WS-GT3-WARNING-COUNT.
009120     MOVE WS-GR-PASSED-COUNT TO WS-GT3-PASSED-COUNT.
009130     MOVE WS-GR-ERROR-COUNT TO WS-GT3-ERROR-COUNT.
009140     MOVE WS-GR-SKIPPED-COUNT TO WS-GT3-SKIPPED-COUNT.
009150     WRITE INSPECTION-REPORT-RECORD FROM WS-GRAND-TOTAL-LINE-3
009160         AFTER ADVANCING 1 LINE.
009170     MOVE WS-FLEET-COMPLIANCE-PCT TO WS-GT4-FLEET-COMPLIANCE-PCT.
009180     WRITE INSPECTION-REPORT-RECORD FROM WS-GRAND-TOTAL-LINE-4
009190         AFTER ADVANCING 1 LINE.
009200 4000-EXIT.
009210     EXIT.
009220*
009230******************************************************************
009240* 8000-SERIES - FILE OPEN/CLOSE/READ PARAGRAPHS.  SAME NUMBERING
009250* HABIT AND FILE-STATUS-88-LEVEL CHECKING AS THE OLD INSUMFEC
009260* 8400/8500 OPEN/CLOSE PAIR, EXTENDED HERE OVER FIVE FILES.
009270******************************************************************
009280*
009290 8000-READINGS-READ.
009300     READ SENSOR-READINGS-FILE
009310         AT END
009320             MOVE WS-YES-CNST TO WS-RDG-EOF-SW
009330     END-READ.
009340     IF NOT WS-RDG-AT-EOF
009350         IF NOT WS-RDG-SUCCESS
009360             MOVE 'INSPCELS' TO WS-GM-PGM-ID
009370             MOVE '8000-READINGS-READ' TO WS-GM-PARAGRAPH
009380             MOVE WS-RDG-FILE-SW TO WS-GM-FILE-STATUS
009390             PERFORM 9900-ABEND-JOB THRU 9900-EXIT
009400         ELSE
009410             MOVE SR-ELEVATOR-ID TO WS-CR-ELEVATOR-ID
009420             MOVE SR-ITEM-ID TO WS-CR-ITEM-ID
009430             MOVE SR-READING-VALUE TO WS-CR-VALUE
009440             MOVE SR-READING-FLAG TO WS-CR-FLAG
009450         END-IF
009460     END-IF.
009470 8000-EXIT.
009480     EXIT.
009490*
009500 8100-READINGS-OPEN.
009510     OPEN INPUT SENSOR-READINGS-FILE.
009520     IF NOT WS-RDG-SUCCESS
009530         MOVE 'INSPCELS' TO WS-GM-PGM-ID
009540         MOVE '8100-READINGS-OPEN' TO WS-GM-PARAGRAPH
009550         MOVE WS-RDG-FILE-SW TO WS-GM-FILE-STATUS
009560         PERFORM 9900-ABEND-JOB THRU 9900-EXIT
009570     END-IF.
009580 8190-READINGS-CLOSE.
009590     CLOSE SENSOR-READINGS-FILE.
009600*
009610 8200-CHECKLIST-OPEN.
009620     OPEN INPUT CHECKLIST-FILE.
009630     IF NOT WS-CHK-SUCCESS
009640         MOVE 'INSPCELS' TO WS-GM-PGM-ID
009650         MOVE '8200-CHECKLIST-OPEN' TO WS-GM-PARAGRAPH
009660         MOVE WS-CHK-FILE-SW TO WS-GM-FILE-STATUS
009670         PERFORM 9900-ABEND-JOB THRU 9900-EXIT
009680     END-IF.
009690*
009700 8210-CHECKLIST-READ.
009710     READ CHECKLIST-FILE
009720         AT END
009730             MOVE WS-YES-CNST TO WS-CHK-EOF-SW
009740     END-READ.
009750     IF NOT WS-CHK-AT-EOF AND NOT WS-CHK-SUCCESS
009760         MOVE 'INSPCELS' TO WS-GM-PGM-ID
009770         MOVE '8210-CHECKLIST-READ' TO WS-GM-PARAGRAPH
009780         MOVE WS-CHK-FILE-SW TO WS-GM-FILE-STATUS
009790         PERFORM 9900-ABEND-JOB THRU 9900-EXIT
009800     END-IF.
009810 8210-EXIT.
009820     EXIT.
009830*
009840 8290-CHECKLIST-CLOSE.
009850     CLOSE CHECKLIST-FILE.
009860*
009870 8300-ITEM-DETAIL-OPEN.
009880     OPEN OUTPUT ITEM-DETAIL-FILE.
009890     IF NOT WS-DTL-SUCCESS
009900         MOVE 'INSPCELS' TO WS-GM-PGM-ID
009910         MOVE '8300-ITEM-DETAIL-OPEN' TO WS-GM-PARAGRAPH
009920         MOVE WS-DTL-FILE-SW TO WS-GM-FILE-STATUS
009930         PERFORM 9900-ABEND-JOB THRU 9900-EXIT
009940     END-IF.
009950 8390-ITEM-DETAIL-CLOSE.
009960     CLOSE ITEM-DETAIL-FILE.
009970*
009980 8400-HISTORY-OPEN.
009990     OPEN OUTPUT INSP-HISTORY-FILE.
010000     IF NOT WS-HST-SUCCESS
010010         MOVE 'INSPCELS' TO WS-GM-PGM-ID
010020         MOVE '8400-HISTORY-OPEN' TO WS-GM-PARAGRAPH
010030         MOVE WS-HST-FILE-SW TO WS-GM-FILE-STATUS
010040         PERFORM 9900-ABEND-JOB THRU 9900-EXIT
010050     END-IF.
010060 8490-HISTORY-CLOSE.
010070     CLOSE INSP-HISTORY-FILE.
010080*
010090 8500-REPORT-OPEN.
010100     OPEN OUTPUT INSPECTION-REPORT-FILE.
010110     IF NOT WS-RPT-SUCCESS
010120         MOVE 'INSPCELS' TO WS-GM-PGM-ID
010130         MOVE '8500-REPORT-OPEN' TO WS-GM-PARAGRAPH
010140         MOVE WS-RPT-FILE-SW TO WS-GM-FILE-STATUS
010150         PERFORM 9900-ABEND-JOB THRU 9900-EXIT
010160     END-IF.
010170 8590-REPORT-CLOSE.
010180     CLOSE INSPECTION-REPORT-FILE.
010190*
010200******************************************************************
010210* 9000-END-OF-JOB - NORMAL COMPLETION MESSAGE.  SAME "900-
010220* COMPLETED-OK" HABIT AS CTLLOFEC.
010230******************************************************************
010240*
010250 9000-END-OF-JOB.
010260     DISPLAY 'INSPCELS - NORMAL END OF JOB'.
010270     DISPLAY 'ELEVATORS INSPECTED - ' WS-GR-ELEVATOR-COUNT.
010280     DISPLAY 'TOTAL CHECKS       - ' WS-GR-TOTAL-CHECKS.
010290 9000-EXIT.
010300     EXIT.
010310*
010320******************************************************************
010330* 9900-ABEND-JOB - SAME "800-PROGRAM-FAILED" HABIT AS CTLLOFEC -
010340* WRITES THE EIGHT-LINE ERROR BLOCK TO SYSOUT AND FORCES A
010350* DIVIDE-BY-ZERO ABEND SO THE JOB SHOWS A NON-ZERO CONDITION CODE.
010360******************************************************************
010370*
010380 9900-ABEND-JOB.
010390     MOVE WS-GM-PGM-ID TO WS-EM-PGM-ID.
010400     MOVE WS-GM-PARAGRAPH TO WS-EM-PARAGRAPH.
010410     MOVE WS-GM-FILE-STATUS TO WS-EM-FILE-STATUS.
010420     SEARCH ALL WS-FS-MSG-ENTRY
010430         AT END
010440             MOVE WS-FS-UNKNOWN-TEXT TO WS-EM-MSG
010450         WHEN WS-FS-CODE(WS-FS-IDX) = WS-GM-FILE-STATUS
010460             MOVE WS-FS-TEXT(WS-FS-IDX) TO WS-EM-MSG
010470     END-SEARCH.
010480     DISPLAY WS-EM-ERROR-LINE-1.
010490     DISPLAY WS-EM-ERROR-LINE-3.
010500     DISPLAY WS-EM-ERROR-LINE-4.
010510     DISPLAY WS-EM-ERROR-LINE-5.
010520     DISPLAY WS-EM-ERROR-LINE-7.
010530     MOVE 0 TO WS-CHKITEM-COUNT.
010540     COMPUTE WS-CHKITEM-COUNT = 1 / WS-CHKITEM-COUNT.
010550 9900-EXIT.
010560     EXIT.
010570*
