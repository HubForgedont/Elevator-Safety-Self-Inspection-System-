000100 IDENTIFICATION DIVISION.
000110*
000120 PROGRAM-ID.    INSHQELS.
000130 AUTHOR.        G. TREMAINE.
000140 INSTALLATION.  ELEVATOR SAFETY DIVISION - FIELD SYSTEMS.
000150 DATE-WRITTEN.  05/10/1989.
000160 DATE-COMPILED.
000170 SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED DISTRIBUTION.
000180*
000190******************************************************************
000200*                                                                *
000210*    PROGRAM  - INSHQELS                                        *
000220*    PURPOSE  - ANSWERS "LAST N INSPECTIONS FOR THIS ELEVATOR"  *
000230*               REQUESTS FROM THE FIELD OFFICE.  READS A PARM   *
000240*               CARD FOR THE ELEVATOR-ID AND THE REQUESTED      *
000250*               LIMIT, LOADS THE INSPECTION HISTORY FILE INTO   *
000260*               A WORKING-STORAGE TABLE, AND LISTS THAT         *
000270*               ELEVATOR'S SUMMARY RECORDS MOST-RECENT-FIRST,   *
000280*               AT MOST THE REQUESTED COUNT.                    *
000290*                                                                *
000300*               REBUILT OFF THE OLD CMINQFEC CICS CUSTOMER       *
000310*               INQUIRY PROGRAM - SAME "READ A KEY, VALIDATE,   *
000320*               PRESENT THE RESULT" SHAPE, JUST OVER A BATCH    *
000330*               PARM CARD AND A PRINTED LISTING INSTEAD OF A    *
000340*               3270 MAP.                                       *
000350*                                                                *
000360******************************************************************
000370*
000380*   HISTORY OF CHANGES
000390*   ------------------
000400*   1989-05-10  GLT  ELS-0007  INITIAL VERSION - REBUILT OFF THE
000410*                              OLD CMINQFEC CUSTOMER INQUIRY
000420*                              PROGRAM AS A PLAIN BATCH JOB.
000430*   1989-05-16  GLT  ELS-0008  ELEVATOR-ID AND LIMIT NOW READ
000440*                              FROM A PARM CARD, NOT HARDCODED.
000450*   1991-06-02  RAK  ELS-0011  REPLACED HOME-GROWN FILE STATUS
000460*                              MESSAGES WITH THE NEW ABNDMSG
000470*                              COPYBOOK, SAME AS INSPCELS.
000480*   1999-02-22  GLT  Y2K-0003  INSPECTION-DATE ON THE LISTING IS
000490*                              CARRIED STRAIGHT FROM THE 4-DIGIT
000500*                              CCYY-MM-DD HISTORY RECORD - NO
000510*                              2-DIGIT YEAR WINDOWING NEEDED.
000520*   2002-08-09  GLT  ELS-0026  LIMIT-COUNT OF ZERO OR SPACES ON
000530*                              THE PARM CARD NOW DEFAULTS TO 5 -
000540*                              FIELD OFFICE KEPT LEAVING IT BLANK.
000550*   2009-03-01  DPM  ELS-0035  ELEVATOR-ID NOT FOUND IN HISTORY
000560*                              NOW PRINTS A "NO HISTORY ON FILE"
000570*                              LINE INSTEAD OF AN EMPTY LISTING.
000580*   2014-11-04  DPM  ELS-0044  9900-ABEND-JOB NOW SEARCHES THE
000590*                              ABNDMSG FILE-STATUS TABLE FOR THE
000600*                              DIAGNOSTIC PHRASE, SAME AS INSPCELS.
000610*
000620******************************************************************
000630*
000640 ENVIRONMENT DIVISION.
000650*
000660 CONFIGURATION SECTION.
000670*
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM.
000700*
000710 INPUT-OUTPUT SECTION.
000720*
000730 FILE-CONTROL.
000740*
000750     SELECT PARM-CARD-FILE ASSIGN TO PARMIN
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         FILE STATUS IS WS-PRM-FILE-SW.
000780*
000790     SELECT INSP-HISTORY-FILE ASSIGN TO INSPHST
000800         ORGANIZATION IS LINE SEQUENTIAL
000810         FILE STATUS IS WS-HST-FILE-SW.
000820*
000830     SELECT HISTORY-LIST-FILE ASSIGN TO HISTLST
000840         ORGANIZATION IS LINE SEQUENTIAL
000850         FILE STATUS IS WS-LST-FILE-SW.
000860*
000870 DATA DIVISION.
000880*
000890 FILE SECTION.
000900*
000910 FD  PARM-CARD-FILE
000920     RECORDING MODE IS F
000930     RECORD CONTAINS 80 CHARACTERS
000940     LABEL RECORDS ARE STANDARD
000950     DATA RECORD IS PARM-CARD-RECORD.
000960 01  PARM-CARD-RECORD.
000970     05  PC-ELEVATOR-ID                   PIC X(08).
000980     05  PC-LIMIT-COUNT                   PIC 9(02).
000990     05  FILLER                           PIC X(70).
001000*
001010 FD  INSP-HISTORY-FILE
001020     RECORDING MODE IS F
001030     RECORD CONTAINS 89 CHARACTERS
001040     LABEL RECORDS ARE STANDARD
001050     DATA RECORD IS INSPECTION-SUMMARY-RECORD.
001060     COPY INSPSUM.
001070*
001080 FD  HISTORY-LIST-FILE
001090     RECORDING MODE IS F
001100     RECORD CONTAINS 80 CHARACTERS
001110     LABEL RECORDS ARE OMITTED
001120     DATA RECORD IS HISTORY-LIST-RECORD.
001130 01  HISTORY-LIST-RECORD                  PIC X(80).
001140*
001150 WORKING-STORAGE SECTION.
001160*
001170******************************************************************
001180* STANDALONE COUNTERS AND WORK ITEMS - LEVEL-77, SAME HABIT THE
001190* SHOP USED BEFORE 01-LEVEL BECAME THE DEFAULT FOR EVERYTHING.
001200* MUST BE GROUPED HERE AHEAD OF THE FIRST 01-LEVEL ENTRY.
001210******************************************************************
001220*
001230 77  WS-HISTORY-COUNT                    PIC S9(04) COMP VALUE 0.
001240 77  WS-SELECTED-COUNT                   PIC S9(02) COMP VALUE 0.
001250 77  WS-LINE-COUNT                       PIC S9(03) COMP VALUE 0.
001260 77  WS-PAGE-NUMBER                      PIC S9(04) COMP VALUE 0.
001270*
001280 01  WS-CONSTANTS.
001290     05  WS-YES-CNST                     PIC X VALUE 'Y'.
001300     05  WS-NO-CNST                      PIC X VALUE 'N'.
001310     05  WS-DEFAULT-LIMIT-COUNT          PIC 9(02) VALUE 5.
001320     05  WS-MAXIMUM-LINES                PIC S9(03) COMP VALUE 55.
001330*
001340******************************************************************
001350* FILE STATUS SWITCHES - SAME 88-LEVEL HABIT AS INSPCELS.
001360******************************************************************
001370*
001380 01  WS-PRM-FILE-SW                      PIC X(02) VALUE SPACES.
001390     88  WS-PRM-SUCCESS                        VALUE '00'.
001400     88  WS-PRM-EOF                            VALUE '10'.
001410*
001420 01  WS-HST-FILE-SW                      PIC X(02) VALUE SPACES.
001430     88  WS-HST-SUCCESS                        VALUE '00'.
001440     88  WS-HST-EOF                            VALUE '10'.
001450*
001460 01  WS-LST-FILE-SW                      PIC X(02) VALUE SPACES.
001470     88  WS-LST-SUCCESS                        VALUE '00'.
001480*
001490 01  WS-EOF-SWITCHES.
001500     05  WS-HST-EOF-SW                   PIC X(01) VALUE 'N'.
001510         88  WS-HST-AT-EOF                     VALUE 'Y'.
001520     05  WS-DONE-SW                      PIC X(01) VALUE 'N'.
001530         88  WS-SELECTION-DONE                 VALUE 'Y'.
001540*
001550 COPY ABNDMSG.
001560*
001570******************************************************************
001580* HISTORY TABLE - THE WHOLE HISTORY FILE IS SMALL ENOUGH TO LOAD
001590* INTO WORKING STORAGE ONE RUN AT A TIME.  200 ENTRIES COVERS
001600* SEVERAL YEARS OF WEEKLY RUNS FOR A FLEET THIS SIZE.  LOADED IN
001610* RUN ORDER (OLDEST FIRST), SCANNED BACKWARDS FOR THE MOST-
001620* RECENT-FIRST LISTING - SEE TICKET ELS-0007.
001630******************************************************************
001640*
001650 01  WS-HISTORY-TABLE.
001660     05  WS-HISTORY-ENTRY OCCURS 200 TIMES
001670             INDEXED BY WS-HT-IDX.
001680         10  WS-HT-INSPECTION-ID          PIC 9(06).
001690         10  WS-HT-ELEVATOR-ID            PIC X(08).
001700         10  WS-HT-INSPECTION-DATE        PIC X(10).
001710         10  WS-HT-INSPECTOR              PIC X(20).
001720         10  WS-HT-SAFETY-LEVEL           PIC X(10).
001730         10  WS-HT-CRITICAL-COUNT         PIC 9(04).
001740         10  WS-HT-WARNING-COUNT          PIC 9(04).
001750         10  WS-HT-PASSED-COUNT           PIC 9(04).
001760         10  WS-HT-ERROR-COUNT            PIC 9(04).
001770         10  WS-HT-COMPLIANCE-PCT         PIC 9(03)V99.
001780*
001790 01  WS-LIMIT-COUNT-WORK                 PIC 9(02) VALUE 0.
001800*
001810******************************************************************
001820* LISTING PRINT LINES - 80 COLUMN LAYOUT.
001830******************************************************************
001840*
001850 01  WS-LIST-TITLE-LINE.
001860     05  FILLER                          PIC X(20) VALUE SPACES.
001870     05  FILLER                          PIC X(30)
001880         VALUE 'INSPECTION HISTORY - ELEVATOR'.
001890     05  FILLER                          PIC X(01) VALUE SPACE.
001900     05  WS-TL-ELEVATOR-ID               PIC X(08).
001910     05  FILLER                          PIC X(21) VALUE SPACES.
001920*
001930 01  WS-LIST-COLUMN-LINE.
001940     05  FILLER                          PIC X(1) VALUE SPACE.
001950     05  FILLER                          PIC X(10) VALUE 'INSP DATE '.
001960     05  FILLER                          PIC X(10) VALUE 'INSP-ID   '.
001970     05  FILLER                          PIC X(11) VALUE 'SAFETY LVL '.
001980     05  FILLER                          PIC X(9) VALUE 'CRIT WARN'.
001990     05  FILLER                          PIC X(14) VALUE
002000         ' PASS ERR PCT '.
002010     05  FILLER                          PIC X(25) VALUE SPACES.
002020*
002030 01  WS-LIST-DETAIL-LINE.
002040     05  FILLER                          PIC X(1) VALUE SPACE.
002050     05  WS-LD-INSPECTION-DATE           PIC X(10).
002060     05  FILLER                          PIC X(1) VALUE SPACE.
002070     05  WS-LD-INSPECTION-ID             PIC ZZZZZ9.
002080     05  FILLER                          PIC X(3) VALUE SPACES.
002090     05  WS-LD-SAFETY-LEVEL              PIC X(10).
002100     05  FILLER                          PIC X(1) VALUE SPACE.
002110     05  WS-LD-CRITICAL-COUNT            PIC ZZZ9.
002120     05  FILLER                          PIC X(1) VALUE SPACE.
002130     05  WS-LD-WARNING-COUNT             PIC ZZZ9.
002140     05  FILLER                          PIC X(1) VALUE SPACE.
002150     05  WS-LD-PASSED-COUNT              PIC ZZZ9.
002160     05  FILLER                          PIC X(1) VALUE SPACE.
002170     05  WS-LD-ERROR-COUNT               PIC ZZZ9.
002180     05  FILLER                          PIC X(1) VALUE SPACE.
002190     05  WS-LD-COMPLIANCE-PCT            PIC ZZ9.99.
002200     05  FILLER                          PIC X(22) VALUE SPACES.
002210*
002220 01  WS-LIST-NO-HISTORY-LINE.
002230     05  FILLER                          PIC X(1) VALUE SPACE.
002240     05  FILLER                          PIC X(45)
002250         VALUE 'NO HISTORY ON FILE FOR THIS ELEVATOR-ID.'.
002260     05  FILLER                          PIC X(34) VALUE SPACES.
002270*
002280 PROCEDURE DIVISION.
002290*
002300******************************************************************
002310* 0000-QUERY-HISTORY - MAIN LINE.  READS THE PARM CARD, LOADS THE
002320* HISTORY TABLE, SELECTS THE REQUESTED ELEVATOR'S ENTRIES MOST-
002330* RECENT-FIRST, AND PRINTS AT MOST THE REQUESTED COUNT.
002340******************************************************************
002350*
002360 0000-QUERY-HISTORY.
002370     PERFORM 8100-PARM-OPEN.
002380     PERFORM 8300-HISTORY-OPEN.
002390     PERFORM 8500-LIST-OPEN.
002400     PERFORM 0100-READ-PARM-CARD THRU 0100-EXIT.
002410     PERFORM 1000-LOAD-HISTORY-TABLE THRU 1000-EXIT.
002420     PERFORM 0500-PRINT-LIST-HEADER.
002430     IF WS-HISTORY-COUNT > 0
002440         PERFORM 2000-SELECT-ELEVATOR-ENTRIES
002450             VARYING WS-HT-IDX FROM WS-HISTORY-COUNT BY -1
002460             UNTIL WS-HT-IDX < 1 OR WS-SELECTION-DONE
002470     END-IF.
002480     IF WS-SELECTED-COUNT = 0
002490         PERFORM 3900-PRINT-NO-HISTORY THRU 3900-EXIT
002500     END-IF.
002510     PERFORM 8190-PARM-CLOSE.
002520     PERFORM 8390-HISTORY-CLOSE.
002530     PERFORM 8590-LIST-CLOSE.
002540     PERFORM 9000-END-OF-JOB THRU 9000-EXIT.
002550     STOP RUN.
002560*
002570******************************************************************
002580* 0100 - READS THE ONE PARM CARD.  A ZERO OR SPACE LIMIT DEFAULTS
002590* TO 5 - SEE TICKET ELS-0026.
002600******************************************************************
002610*
002620 0100-READ-PARM-CARD.
002630     READ PARM-CARD-FILE
002640         AT END
002650             MOVE SPACES TO PC-ELEVATOR-ID
002660             MOVE ZERO TO PC-LIMIT-COUNT
002670     END-READ.
002680     IF PC-LIMIT-COUNT = ZERO
002690         MOVE WS-DEFAULT-LIMIT-COUNT TO WS-LIMIT-COUNT-WORK
002700     ELSE
002710         MOVE PC-LIMIT-COUNT TO WS-LIMIT-COUNT-WORK
002720     END-IF.
002730     MOVE WS-LIMIT-COUNT-WORK TO PC-LIMIT-COUNT.
002740 0100-EXIT.
002750     EXIT.
002760*
002770******************************************************************
002780* 0500 - LISTING TITLE AND COLUMN HEADINGS, PRINTED ONCE.
002790******************************************************************
002800*
002810 0500-PRINT-LIST-HEADER.
002820     ADD 1 TO WS-PAGE-NUMBER.
002830     MOVE PC-ELEVATOR-ID TO WS-TL-ELEVATOR-ID.
002840     WRITE HISTORY-LIST-RECORD FROM WS-LIST-TITLE-LINE
002850         AFTER ADVANCING PAGE.
002860     WRITE HISTORY-LIST-RECORD FROM WS-LIST-COLUMN-LINE
002870         AFTER ADVANCING 2 LINES.
002880     MOVE 3 TO WS-LINE-COUNT.
002890*
002900******************************************************************
002910* 1000-LOAD-HISTORY-TABLE - READS THE ENTIRE HISTORY FILE INTO
002920* WORKING STORAGE, OLDEST-FIRST (RUN ORDER), FOR THE BACKWARD
002930* SCAN IN 2000.
002940******************************************************************
002950*
002960 1000-LOAD-HISTORY-TABLE.
002970     PERFORM 8310-HISTORY-READ THRU 8310-EXIT.
002980     PERFORM 1100-LOAD-ONE-HISTORY-ENTRY THRU 1100-EXIT
002990         UNTIL WS-HST-AT-EOF.
003000 1000-EXIT.
003010     EXIT.
003020*
003030******************************************************************
003040* 1100 - BODY OF THE HISTORY LOAD LOOP.  RUN OUT-OF-LINE, SAME
003050* HABIT AS THE READ LOOPS IN INSPCELS.
003060******************************************************************
003070*
003080 1100-LOAD-ONE-HISTORY-ENTRY.
003090     ADD 1 TO WS-HISTORY-COUNT.
003100     MOVE IS-INSPECTION-ID
003110         TO WS-HT-INSPECTION-ID(WS-HISTORY-COUNT).
003120     MOVE IS-ELEVATOR-ID
003130         TO WS-HT-ELEVATOR-ID(WS-HISTORY-COUNT).
003140     MOVE IS-INSPECTION-DATE
003150         TO WS-HT-INSPECTION-DATE(WS-HISTORY-COUNT).
003160     MOVE IS-INSPECTOR
003170         TO WS-HT-INSPECTOR(WS-HISTORY-COUNT).
003180     MOVE IS-SAFETY-LEVEL
003190         TO WS-HT-SAFETY-LEVEL(WS-HISTORY-COUNT).
003200     MOVE IS-CRITICAL-COUNT
003210         TO WS-HT-CRITICAL-COUNT(WS-HISTORY-COUNT).
003220     MOVE IS-WARNING-COUNT
003230         TO WS-HT-WARNING-COUNT(WS-HISTORY-COUNT).
003240     MOVE IS-PASSED-COUNT
003250         TO WS-HT-PASSED-COUNT(WS-HISTORY-COUNT).
003260     MOVE IS-ERROR-COUNT
003270         TO WS-HT-ERROR-COUNT(WS-HISTORY-COUNT).
003280     MOVE IS-COMPLIANCE-PCT
003290         TO WS-HT-COMPLIANCE-PCT(WS-HISTORY-COUNT).
003300     PERFORM 8310-HISTORY-READ THRU 8310-EXIT.
003310 1100-EXIT.
003320     EXIT.
003330*
003340******************************************************************
003350* 2000 - SCANS THE TABLE BACKWARDS (NEWEST ENTRY LOADED LAST, SO
003360* HIGHEST SUBSCRIPT IS NEWEST) AND PRINTS THE FIRST N MATCHES ON
003370* ELEVATOR-ID - THAT IS THE MOST-RECENT-FIRST LISTING.
003380******************************************************************
003390*
003400 2000-SELECT-ELEVATOR-ENTRIES.
003410     IF WS-HT-ELEVATOR-ID(WS-HT-IDX) = PC-ELEVATOR-ID
003420         ADD 1 TO WS-SELECTED-COUNT
003430         PERFORM 3000-PRINT-HISTORY-LIST THRU 3000-EXIT
003440         IF WS-SELECTED-COUNT >= WS-LIMIT-COUNT-WORK
003450             MOVE WS-YES-CNST TO WS-DONE-SW
003460         END-IF
003470     END-IF.
003480*
003490******************************************************************
003500* 3000 - PRINTS ONE HISTORY LINE.
003510******************************************************************
003520*
003530 3000-PRINT-HISTORY-LIST.
003540     IF WS-LINE-COUNT NOT < WS-MAXIMUM-LINES
003550         WRITE HISTORY-LIST-RECORD FROM WS-LIST-TITLE-LINE
003560             AFTER ADVANCING PAGE
003570         WRITE HISTORY-LIST-RECORD FROM WS-LIST-COLUMN-LINE
003580             AFTER ADVANCING 2 LINES
003590         MOVE 3 TO WS-LINE-COUNT
003600     END-IF.
003610     MOVE WS-HT-INSPECTION-DATE(WS-HT-IDX) TO WS-LD-INSPECTION-DATE.
003620     MOVE WS-HT-INSPECTION-ID(WS-HT-IDX) TO WS-LD-INSPECTION-ID.
003630     MOVE WS-HT-SAFETY-LEVEL(WS-HT-IDX) TO WS-LD-SAFETY-LEVEL.
003640     MOVE WS-HT-CRITICAL-COUNT(WS-HT-IDX) TO WS-LD-CRITICAL-COUNT.
003650     MOVE WS-HT-WARNING-COUNT(WS-HT-IDX) TO WS-LD-WARNING-COUNT.
003660     MOVE WS-HT-PASSED-COUNT(WS-HT-IDX) TO WS-LD-PASSED-COUNT.
003670     MOVE WS-HT-ERROR-COUNT(WS-HT-IDX) TO WS-LD-ERROR-COUNT.
003680     MOVE WS-HT-COMPLIANCE-PCT(WS-HT-IDX) TO WS-LD-COMPLIANCE-PCT.
003690     WRITE HISTORY-LIST-RECORD FROM WS-LIST-DETAIL-LINE
003700         AFTER ADVANCING 1 LINE.
003710     ADD 1 TO WS-LINE-COUNT.
003720 3000-EXIT.
003730     EXIT.
003740*
003750******************************************************************
003760* 3900 - NO MATCHING HISTORY - SEE TICKET ELS-0035.
003770******************************************************************
003780*
003790 3900-PRINT-NO-HISTORY.
003800     WRITE HISTORY-LIST-RECORD FROM WS-LIST-NO-HISTORY-LINE
003810         AFTER ADVANCING 1 LINE.
003820 3900-EXIT.
003830     EXIT.
003840*
003850******************************************************************
003860* 8000-SERIES - FILE OPEN/CLOSE/READ, SAME NUMBERING HABIT AS
003870* INSPCELS.
003880******************************************************************
003890*
003900 8100-PARM-OPEN.
003910     OPEN INPUT PARM-CARD-FILE.
003920     IF NOT WS-PRM-SUCCESS
003930         MOVE 'INSHQELS' TO WS-GM-PGM-ID
003940         MOVE '8100-PARM-OPEN' TO WS-GM-PARAGRAPH
003950         MOVE WS-PRM-FILE-SW TO WS-GM-FILE-STATUS
003960         PERFORM 9900-ABEND-JOB THRU 9900-EXIT
003970     END-IF.
003980 8190-PARM-CLOSE.
003990     CLOSE PARM-CARD-FILE.
004000*
004010 8300-HISTORY-OPEN.
004020     OPEN INPUT INSP-HISTORY-FILE.
004030     IF NOT WS-HST-SUCCESS
004040         MOVE 'INSHQELS' TO WS-GM-PGM-ID
004050         MOVE '8300-HISTORY-OPEN' TO WS-GM-PARAGRAPH
004060         MOVE WS-HST-FILE-SW TO WS-GM-FILE-STATUS
004070         PERFORM 9900-ABEND-JOB THRU 9900-EXIT
004080     END-IF.
004090*
004100 8310-HISTORY-READ.
004110     READ INSP-HISTORY-FILE
004120         AT END
004130             MOVE WS-YES-CNST TO WS-HST-EOF-SW
004140     END-READ.
004150     IF NOT WS-HST-AT-EOF AND NOT WS-HST-SUCCESS
004160         MOVE 'INSHQELS' TO WS-GM-PGM-ID
004170         MOVE '8310-HISTORY-READ' TO WS-GM-PARAGRAPH
004180         MOVE WS-HST-FILE-SW TO WS-GM-FILE-STATUS
004190         PERFORM 9900-ABEND-JOB THRU 9900-EXIT
004200     END-IF.
004210 8310-EXIT.
004220     EXIT.
004230*
004240 8390-HISTORY-CLOSE.
004250     CLOSE INSP-HISTORY-FILE.
004260*
004270 8500-LIST-OPEN.
004280     OPEN OUTPUT HISTORY-LIST-FILE.
004290     IF NOT WS-LST-SUCCESS
004300         MOVE 'INSHQELS' TO WS-GM-PGM-ID
004310         MOVE '8500-LIST-OPEN' TO WS-GM-PARAGRAPH
004320         MOVE WS-LST-FILE-SW TO WS-GM-FILE-STATUS
004330         PERFORM 9900-ABEND-JOB THRU 9900-EXIT
004340     END-IF.
004350 8590-LIST-CLOSE.
004360     CLOSE HISTORY-LIST-FILE.
004370*
004380******************************************************************
004390* 9000 - NORMAL COMPLETION MESSAGE.
004400******************************************************************
004410*
004420 9000-END-OF-JOB.
004430     DISPLAY 'INSHQELS - NORMAL END OF JOB'.
004440     DISPLAY 'ELEVATOR-ID REQUESTED - ' PC-ELEVATOR-ID.
004450     DISPLAY 'ENTRIES LISTED        - ' WS-SELECTED-COUNT.
004460 9000-EXIT.
004470     EXIT.
004480*
004490******************************************************************
004500* 9900-ABEND-JOB - SAME EIGHT-LINE ERROR BLOCK AND FORCED ABEND
004510* HABIT AS INSPCELS.
004520******************************************************************
004530*
004540 9900-ABEND-JOB.
004550     MOVE WS-GM-PGM-ID TO WS-EM-PGM-ID.
004560     MOVE WS-GM-PARAGRAPH TO WS-EM-PARAGRAPH.
004570     MOVE WS-GM-FILE-STATUS TO WS-EM-FILE-STATUS.
004580     SEARCH ALL WS-FS-MSG-ENTRY
004590         AT END
004600             MOVE WS-FS-UNKNOWN-TEXT TO WS-EM-MSG
004610         WHEN WS-FS-CODE(WS-FS-IDX) = WS-GM-FILE-STATUS
004620             MOVE WS-FS-TEXT(WS-FS-IDX) TO WS-EM-MSG
004630     END-SEARCH.
004640     DISPLAY WS-EM-ERROR-LINE-1.
004650     DISPLAY WS-EM-ERROR-LINE-3.
004660     DISPLAY WS-EM-ERROR-LINE-4.
004670     DISPLAY WS-EM-ERROR-LINE-5.
004680     DISPLAY WS-EM-ERROR-LINE-7.
004690     MOVE 0 TO WS-HISTORY-COUNT.
004700     COMPUTE WS-HISTORY-COUNT = 1 / WS-HISTORY-COUNT.
004710 9900-EXIT.
004720     EXIT.
004730*
