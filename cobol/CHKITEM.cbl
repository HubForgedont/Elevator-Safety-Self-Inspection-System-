000100*
000110******************************************************************
000120*
000130* CHKITEM  -  CHECKLIST ITEM REFERENCE RECORD
000140*
000150* ONE RECORD PER SAFETY CHECKLIST ITEM.  READ SEQUENTIALLY FROM
000160* THE CHECKLIST REFERENCE FILE AT THE START OF A RUN AND BUILT
000170* INTO A WORKING-STORAGE TABLE, ASCENDING BY CI-ITEM-ID, SO
000180* INSPCELS CAN SEARCH ALL AGAINST IT FOR EACH SENSOR READING.
000190*
000200* FIXED LENGTH 113 BYTES.  6 BYTES OF FILLER ARE LEFT AT THE END
000210* FOR FUTURE THRESHOLD OR CATEGORY EXPANSION, THE SAME WAY THE
000220* SHOP'S OWN CMFFEC CUSTOMER RECORD RESERVES ROOM PAST ITS LAST
000230* NAMED FIELD.
000240*
000250*   HISTORY OF CHANGES
000260*   ------------------
000270*   2023-04-03  RAK  ELS-0001  INITIAL LAYOUT.
000280*   2023-05-11  RAK  ELS-0007  ADDED CI-THRESHOLD-GROUP-R SO THE
000290*                              FOUR MIN/MAX PAIRS CAN BE SCANNED
000300*                              AS A TABLE INSTEAD OF FOUR
000310*                              SEPARATE IF STATEMENTS.
000320*
000330******************************************************************
000340*
000350 01  CHECKLIST-ITEM-RECORD.
000360     05  CI-ITEM-ID                      PIC X(16).
000370     05  CI-ITEM-NAME                    PIC X(30).
000380     05  CI-CHECK-TYPE                   PIC X(01).
000390         88  CI-CHECK-IS-SENSOR                VALUE 'S'.
000400         88  CI-CHECK-IS-VISUAL                VALUE 'V'.
000410         88  CI-CHECK-IS-MECHANICAL            VALUE 'M'.
000420     05  CI-CATEGORY                     PIC X(12).
000430     05  CI-CRITICALITY                  PIC X(08).
000440     05  CI-THRESHOLD-GROUP.
000450         10  CI-MIN-WARN-PRESENT         PIC X(01).
000460             88  CI-MIN-WARN-IS-PRESENT        VALUE 'Y'.
000470         10  CI-MIN-WARN                 PIC S9(07)V99.
000480         10  CI-MAX-WARN-PRESENT         PIC X(01).
000490             88  CI-MAX-WARN-IS-PRESENT        VALUE 'Y'.
000500         10  CI-MAX-WARN                 PIC S9(07)V99.
000510         10  CI-MIN-CRIT-PRESENT         PIC X(01).
000520             88  CI-MIN-CRIT-IS-PRESENT        VALUE 'Y'.
000530         10  CI-MIN-CRIT                 PIC S9(07)V99.
000540         10  CI-MAX-CRIT-PRESENT         PIC X(01).
000550             88  CI-MAX-CRIT-IS-PRESENT        VALUE 'Y'.
000560         10  CI-MAX-CRIT                 PIC S9(07)V99.
000570     05  CI-THRESHOLD-GROUP-R REDEFINES CI-THRESHOLD-GROUP.
000580         10  CI-THRESHOLD-ENTRY OCCURS 4 TIMES.
000590             15  CI-THRESH-PRESENT       PIC X(01).
000600             15  CI-THRESH-VALUE         PIC S9(07)V99.
000610     05  FILLER                          PIC X(06).
000620*
