000100*
000110******************************************************************
000120*
000130* INSPSUM  -  INSPECTION SUMMARY (HISTORY) RECORD
000140*
000150* ONE RECORD PER ELEVATOR PER RUN.  APPENDED TO THE INSPECTION
000160* HISTORY FILE IN RUN ORDER BY INSPCELS AT EACH ELEVATOR-ID
000170* CONTROL BREAK.  INSHQELS READS THIS SAME LAYOUT BACK IN TO
000180* ANSWER "LAST N INSPECTIONS FOR THIS ELEVATOR" REQUESTS.
000190*
000200* FIXED LENGTH 89 BYTES.  14 BYTES OF FILLER RESERVED - 8 FOR AN
000210* INSPECTOR REMARKS FIELD NOT YET APPROVED BY SAFETY, 6 GENERAL -
000220* SAME HABIT AS THE SHOP'S OWN CMFFEC RECORD.
000230*
000240*   HISTORY OF CHANGES
000250*   ------------------
000260*   2023-04-04  RAK  ELS-0002  INITIAL LAYOUT.
000270*   2023-05-18  RAK  ELS-0009  ADDED IS-COUNT-GROUP-R SO THE FOUR
000280*                              STATUS COUNTERS CAN BE TOTALLED IN
000290*                              A PERFORM VARYING LOOP.
000300*   2023-07-02  RAK  ELS-0021  RESERVED 8 BYTES OF FILLER FOR THE
000310*                              PLANNED INSPECTOR-REMARKS FIELD -
000320*                              SEE TICKET ELS-0021, NOT BUILT YET.
000330*
000340******************************************************************
000350*
000360 01  INSPECTION-SUMMARY-RECORD.
000370     05  IS-INSPECTION-ID                PIC 9(06).
000380     05  IS-ELEVATOR-ID                  PIC X(08).
000390     05  IS-INSPECTION-DATE              PIC X(10).
000400     05  IS-INSPECTION-DATE-R REDEFINES IS-INSPECTION-DATE.
000410         10  IS-INSP-DATE-CCYY           PIC X(04).
000420         10  FILLER                      PIC X(01).
000430         10  IS-INSP-DATE-MM             PIC X(02).
000440         10  FILLER                      PIC X(01).
000450         10  IS-INSP-DATE-DD             PIC X(02).
000460     05  IS-INSPECTOR                    PIC X(20).
000470     05  IS-SAFETY-LEVEL                 PIC X(10).
000480         88  IS-SAFETY-CRITICAL                VALUE 'CRITICAL  '.
000490         88  IS-SAFETY-WARNING                 VALUE 'WARNING   '.
000500         88  IS-SAFETY-INCOMPLETE              VALUE 'INCOMPLETE'.
000510         88  IS-SAFETY-SAFE                     VALUE 'SAFE      '.
000520     05  IS-COUNT-GROUP.
000530         10  IS-CRITICAL-COUNT           PIC 9(04).
000540         10  IS-WARNING-COUNT            PIC 9(04).
000550         10  IS-PASSED-COUNT             PIC 9(04).
000560         10  IS-ERROR-COUNT              PIC 9(04).
000570     05  IS-COUNT-GROUP-R REDEFINES IS-COUNT-GROUP.
000580         10  IS-COUNT-ENTRY              PIC 9(04) OCCURS 4 TIMES.
000590     05  IS-COMPLIANCE-PCT               PIC 9(03)V99.
000600     05  FILLER                          PIC X(08).
000610     05  FILLER                          PIC X(06).
000620*
